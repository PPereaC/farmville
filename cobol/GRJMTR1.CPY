000100******************************************************************
000200* COPY        : GRJMTR1                                          *
000300* APLICACION  : FARMVILLE - CARGA NOCTURNA DE ARCHIVOS CSV       *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE GRANJEROS (GRANJEROS-MST). *
000500*             : SE INVOCA CON REPLACING PARA SERVIR TANTO DE     *
000600*             : REGISTRO DEL ARCHIVO INDEXADO COMO DE AREA DE    *
000700*             : TRABAJO PARA EL REGISTRO LEIDO DEL CSV DE ENTRADA*
000800*             : (VER GRJCARG1, CARGA-GRANJEROS).                 *
000900* LLAVE       : ==PREFIJO==-ID (UNICA)                            *
001000******************************************************************
001100*----------------------------------------------------------------*
001200* HISTORIAL DE CAMBIOS                                           *
001300*----------------------------------------------------------------*
001400* 1991-03-11  PEDR  SOLIC-4401  CREACION DEL LAYOUT ORIGINAL.    *
001500* 1996-09-04  MCAL  SOLIC-5107  SE AMPLIA NOMBRE DE 20 A 30 POS. *
001600* 1999-01-18  PEDR  SOLIC-5960  AJUSTE DE SIGLO (AAAA) EN FECHAS *
001700*             :               DERIVADAS; SIN CAMBIO DE LAYOUT.  *
001800* 2004-06-22  RJTX  SOLIC-7118  SE AGREGA DESCRIPCION LIBRE.     *
001900* 2011-03-09  DCHZ  SOLIC-9015  SE AGREGA BITACORA DE USUARIO Y  *
002000*             :               FECHA/HORA DEL ULTIMO CAMBIO, Y SE *
002100*             :               AMPLIA EL ESPACIO DE CRECIMIENTO.  *
002200******************************************************************
002300 01  ==PREFIJO==-REGISTRO.
002400*--> LLAVE UNICA DEL MAESTRO
002500     05  ==PREFIJO==-LLAVE.
002600         10  ==PREFIJO==-ID             PIC 9(06).
002700*--> DATOS DESCRIPTIVOS DEL GRANJERO
002800     05  ==PREFIJO==-NOMBRE             PIC X(30).
002900     05  ==PREFIJO==-DESCRIPCION        PIC X(60).
003000*--> SALDO EN DINERO, SIN REDONDEO; SE GUARDA TAL COMO SE LEYO
003100     05  ==PREFIJO==-DINERO             PIC S9(09)V99.
003200     05  ==PREFIJO==-PUNTOS             PIC 9(07).
003300     05  ==PREFIJO==-NIVEL               PIC 9(03).
003400*--> BITACORA DEL ULTIMO MANTENIMIENTO AL REGISTRO (SOLIC-9015)
003500     05  ==PREFIJO==-AUDITORIA.
003600         10  ==PREFIJO==-USUARIO-ULT-CAMB   PIC X(08).
003700         10  ==PREFIJO==-FECHA-ULT-CAMB     PIC 9(08).
003800         10  ==PREFIJO==-HORA-ULT-CAMB      PIC 9(06).
003900*--> ESPACIO RESERVADO PARA FUTURAS AMPLIACIONES DEL LAYOUT
004000     05  FILLER                         PIC X(10).
004100     05  FILLER                         PIC X(10).
004200*--> ESPACIO DE CRECIMIENTO DEL LAYOUT (SOLIC-7118)
004300     05  FILLER                         PIC X(13).
