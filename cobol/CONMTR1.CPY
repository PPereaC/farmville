000100******************************************************************
000200* COPY        : CONMTR1                                          *
000300* APLICACION  : FARMVILLE - CARGA NOCTURNA DE ARCHIVOS CSV       *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE CONSTRUCCIONES             *
000500*             : (CONSTRUCCIONES-MST). REPLACING GENERA TANTO EL  *
000600*             : REGISTRO DEL INDEXADO COMO EL AREA DE TRABAJO    *
000700*             : DEL CSV DE ENTRADA (GRJCARG1, CARGA-             *
000800*             : CONSTRUCCIONES).                                 *
000900* LLAVE       : ==PREFIJO==-ID (UNICA)                            *
001000* LLAVE FORANEA: ==PREFIJO==-ID-GRANJERO ES OPCIONAL; CUANDO NO   *
001100*             : HAY PROPIETARIO, ==PREFIJO==-ID-GRANJERO-NULL =   *
001200*             : 'Y' Y EL CAMPO DE LLAVE FORANEA SE IGNORA.        *
001300******************************************************************
001400*----------------------------------------------------------------*
001500* HISTORIAL DE CAMBIOS                                           *
001600*----------------------------------------------------------------*
001700* 1993-02-14  PEDR  SOLIC-4699  CREACION DEL LAYOUT ORIGINAL.    *
001800* 1998-05-20  MCAL  SOLIC-5601  SE AGREGA EL INDICADOR DE        *
001900*             :               PROPIETARIO NULO.                 *
002000* 2011-03-09  DCHZ  SOLIC-9015  SE AGREGA BITACORA DE USUARIO Y  *
002100*             :               FECHA/HORA DEL ULTIMO CAMBIO, Y SE *
002200*             :               AMPLIA EL ESPACIO DE CRECIMIENTO.  *
002300******************************************************************
002400 01  ==PREFIJO==-REGISTRO.
002500     05  ==PREFIJO==-LLAVE.
002600         10  ==PREFIJO==-ID             PIC 9(06).
002700     05  ==PREFIJO==-NOMBRE             PIC X(30).
002800*--> PRECIO SIN REDONDEO, TAL COMO SE LEYO DEL CSV
002900     05  ==PREFIJO==-PRECIO             PIC S9(07)V99.
003000*--> PROPIETARIO OPCIONAL; VER INDICADOR DE NULO ABAJO
003100     05  ==PREFIJO==-ID-GRANJERO        PIC 9(06).
003200     05  ==PREFIJO==-ID-GRANJERO-NULL   PIC X(01).
003300         88  ==PREFIJO==-SIN-PROPIETARIO     VALUE 'Y'.
003400         88  ==PREFIJO==-CON-PROPIETARIO      VALUE 'N'.
003500*--> BITACORA DEL ULTIMO MANTENIMIENTO AL REGISTRO (SOLIC-9015)
003600     05  ==PREFIJO==-AUDITORIA.
003700         10  ==PREFIJO==-USUARIO-ULT-CAMB   PIC X(08).
003800         10  ==PREFIJO==-FECHA-ULT-CAMB     PIC 9(08).
003900         10  ==PREFIJO==-HORA-ULT-CAMB      PIC 9(06).
004000*--> ESPACIO RESERVADO PARA FUTURAS AMPLIACIONES DEL LAYOUT
004100     05  FILLER                         PIC X(10).
004200     05  FILLER                         PIC X(18).
