000100******************************************************************
000200* COPY        : PLAMTR1                                          *
000300* APLICACION  : FARMVILLE - CARGA NOCTURNA DE ARCHIVOS CSV       *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE PLANTACIONES               *
000500*             : (PLANTACIONES-MST). REPLACING GENERA TANTO EL    *
000600*             : REGISTRO DEL INDEXADO COMO EL AREA DE TRABAJO    *
000700*             : DEL REGISTRO LEIDO DEL CSV (GRJCARG1, CARGA-     *
000800*             : PLANTACIONES).                                   *
000900* LLAVE       : ==PREFIJO==-ID (UNICA)                            *
001000* LLAVE FORANEA: ==PREFIJO==-ID-GRANJERO APUNTA A GRJMTR1         *
001100******************************************************************
001200*----------------------------------------------------------------*
001300* HISTORIAL DE CAMBIOS                                           *
001400*----------------------------------------------------------------*
001500* 1991-03-18  PEDR  SOLIC-4402  CREACION DEL LAYOUT ORIGINAL.    *
001600* 1997-11-02  MCAL  SOLIC-5340  SE AGREGA PROXIMA-COSECHA COMO   *
001700*             :               CADENA (AAAA-MM-DD HH:MM:SS).     *
001800* 2011-03-09  DCHZ  SOLIC-9015  SE AGREGA BITACORA DE USUARIO Y  *
001900*             :               FECHA/HORA DEL ULTIMO CAMBIO, Y SE *
002000*             :               AMPLIA EL ESPACIO DE CRECIMIENTO.  *
002100******************************************************************
002200 01  ==PREFIJO==-REGISTRO.
002300*--> LLAVE UNICA DEL MAESTRO
002400     05  ==PREFIJO==-LLAVE.
002500         10  ==PREFIJO==-ID             PIC 9(06).
002600     05  ==PREFIJO==-NOMBRE             PIC X(30).
002700*--> PRECIOS SIN REDONDEO, TAL COMO SE LEYERON DEL CSV
002800     05  ==PREFIJO==-PRECIO-COMPRA      PIC S9(07)V99.
002900     05  ==PREFIJO==-PRECIO-VENTA       PIC S9(07)V99.
003000*--> MARCA DE TIEMPO DEL PROXIMO CORTE DE COSECHA; SE COMPARA
003100*    COMO CADENA, NUNCA SE INTERPRETA COMO FECHA NUMERICA
003200     05  ==PREFIJO==-PROXIMA-COSECHA    PIC X(19).
003300*--> LLAVE FORANEA AL GRANJERO PROPIETARIO (SIEMPRE OBLIGATORIA)
003400     05  ==PREFIJO==-ID-GRANJERO        PIC 9(06).
003500*--> BITACORA DEL ULTIMO MANTENIMIENTO AL REGISTRO (SOLIC-9015)
003600     05  ==PREFIJO==-AUDITORIA.
003700         10  ==PREFIJO==-USUARIO-ULT-CAMB   PIC X(08).
003800         10  ==PREFIJO==-FECHA-ULT-CAMB     PIC 9(08).
003900         10  ==PREFIJO==-HORA-ULT-CAMB      PIC 9(06).
004000*--> ESPACIO RESERVADO PARA FUTURAS AMPLIACIONES DEL LAYOUT
004100     05  FILLER                         PIC X(10).
004200     05  FILLER                         PIC X(10).
004300     05  FILLER                         PIC X(21).
