000100******************************************************************
000200* FECHA       : 06/02/1996                                       *
000300* PROGRAMADOR : PEDRO ESTRADA (PEDR)                             *
000400* APLICACION  : FARMVILLE - GRANJAS                               *
000500* PROGRAMA    : GRJLOGA1                                         *
000600* TIPO        : BATCH (SUBPROGRAMA CALLED)                       *
000700* DESCRIPCION : ESCRIBE UNA LINEA AL ARCHIVO DE ERRORES O AL     *
000800*             : ARCHIVO DE DUPLICADOS DE LA CARGA FARMVILLE.     *
000900*             : RECIBE LA ACCION (ABRIR/ERROR/DUPLICADO/CERRAR), *
001000*             : EL MENSAJE YA ARMADO POR EL LLAMADOR Y REGRESA   *
001100*             : EL ESTADO DE ESCRITURA.                          *
001200* ARCHIVOS    : GRJERRLG=A, GRJDUPLG=A                           *
001300* ACCION (ES) : A=ABRIR, E=ERROR, D=DUPLICADO, C=CERRAR          *
001400* INSTALADO   : 06/02/1996                                       *
001500* BPM/RATIONAL: 120440                                           *
001600* NOMBRE      : CARGA NOCTURNA FARMVILLE                         *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    GRJLOGA1.
002000 AUTHOR.        PEDRO ESTRADA.
002100 INSTALLATION.  GRANJAS FARMVILLE - CENTRO DE COMPUTO.
002200 DATE-WRITTEN.  06/02/1996.
002300 DATE-COMPILED.
002400 SECURITY.      USO INTERNO - SOLO PERSONAL DE OPERACIONES BATCH.
002500******************************************************************
002600*                 H I S T O R I A L   D E   C A M B I O S        *
002700******************************************************************
002800* 1996-02-06  PEDR  SOLIC-5020  VERSION ORIGINAL: ESCRIBE AL     *
002900*             :               ARCHIVO DE ERRORES UNICAMENTE.    *
003000* 1996-09-04  MCAL  SOLIC-5107  SE AGREGA EL ARCHIVO DE          *
003100*             :               DUPLICADOS Y LA ACCION 'D'.       *
003200* 1998-12-29  RJTX  SOLIC-5884  REVISION FIN-DE-SIGLO: SE        *
003300*             :               CONFIRMA QUE LA FECHA DEL TIMESTAMP*
003400*             :               USA AAAA DE 4 POSICIONES (Y2K).   *
003500* 2001-07-30  RJTX  SOLIC-6440  SE AGREGA LA ACCION 'C' PARA     *
003600*             :               CERRAR AMBOS ARCHIVOS AL FINAL DE *
003700*             :               LA CORRIDA.                        *
003800* 2009-05-14  LFHR  SOLIC-8220  SE CORRIGE EL FORMATO DE LA HORA *
003900*             :               CUANDO LOS MINUTOS SON CERO.       *
004000* 2011-03-09  DCHZ  SOLIC-9015  SE UNIFICAN LOS RANGOS DE PERFORM *
004100*             :               CON THRU EN TODO EL PROGRAMA, SEGUN *
004200*             :               ESTANDAR DE CODIFICACION VIGENTE.  *
004210* 2011-09-12  DCHZ  SOLIC-9140  SE PRUEBA ACCION-RECIBIDA-OK AL   *
004220*             :               FINAL DE 000-PRINCIPAL PARA         *
004230*             :               DEVOLVER EL RETORNO 99 CUANDO LA     *
004240*             :               ACCION RECIBIDA NO FUE RECONOCIDA;  *
004250*             :               ANTES LA BANDERA SE FIJABA PERO     *
004260*             :               NUNCA SE LLEGABA A PROBAR.          *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT GRJERRLG ASSIGN TO GRJERRLG
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-GRJERRLG.
005300     SELECT GRJDUPLG ASSIGN TO GRJDUPLG
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-GRJDUPLG.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  GRJERRLG.
006000     COPY GRJLOG1 REPLACING ==PREFIJO== BY ERRL.
006100 FD  GRJDUPLG.
006200     COPY GRJLOG1 REPLACING ==PREFIJO== BY DUPL.
006300
006400 WORKING-STORAGE SECTION.
006500 77  WKS-ACCION-RECIBIDA-OK      PIC 9(01) VALUE ZERO.
006600     88  ACCION-RECIBIDA-OK                 VALUE 1.
006700******************************************************************
006800*           RECURSOS RUTINAS FS Y VALIDACION DE ARCHIVO          *
006900******************************************************************
007000 01  WKS-FS-STATUS.
007100     02  FS-GRJERRLG             PIC X(02)  VALUE SPACES.
007200     02  FS-GRJDUPLG             PIC X(02)  VALUE SPACES.
007300*--> VISTA COMBINADA DE LOS DOS STATUS, PARA DESPLEGARLOS JUNTOS
007400*    EN UN SOLO DISPLAY DE DEPURACION CUANDO LK-RETORNO SALE EN 98
007500 01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS.
007600     02  WKS-FS-AMBOS            PIC X(04).
007700 01  WKS-FLAGS.
007800     02  WKS-ERRLG-ABIERTO       PIC 9(01)  VALUE ZEROES.
007900         88  ERRLG-ABIERTO                  VALUE 1.
008000     02  WKS-DUPLG-ABIERTO       PIC 9(01)  VALUE ZEROES.
008100         88  DUPLG-ABIERTO                  VALUE 1.
008200     02  FILLER                  PIC X(04).
008300******************************************************************
008400*              F E C H A   Y   H O R A   D E L   S I S T E M A   *
008500******************************************************************
008600 01  WKS-FECHA-HORA-SISTEMA.
008700     02  WKS-FHS-FECHA.
008800         04  WKS-FHS-ANIO        PIC 9(04).
008900         04  WKS-FHS-MES         PIC 9(02).
009000         04  WKS-FHS-DIA         PIC 9(02).
009100     02  WKS-FHS-HORA.
009200         04  WKS-FHS-HH          PIC 9(02).
009300         04  WKS-FHS-MM          PIC 9(02).
009400         04  WKS-FHS-SS          PIC 9(02).
009500         04  FILLER              PIC 9(04).
009600*--> VISTA COMPACTA AAAAMMDDHHMMSS, USADA PARA COMPARAR DOS
009700*    TIMESTAMPS SIN TENER QUE DESARMAR LOS CAMPOS POR SEPARADO
009800 01  WKS-FECHA-HORA-SISTEMA-R
009900             REDEFINES WKS-FECHA-HORA-SISTEMA.
010000     02  WKS-FHS-COMPACTO        PIC 9(14).
010100*--> REDEFINE PARA ARMAR EL TIMESTAMP DD-MM-AAAA HH:MM:SS
010200 01  WKS-TIMESTAMP-FORMATEADO.
010300     02  WKS-TSF-DIA             PIC 9(02).
010400     02  FILLER                  PIC X(01)  VALUE '-'.
010500     02  WKS-TSF-MES             PIC 9(02).
010600     02  FILLER                  PIC X(01)  VALUE '-'.
010700     02  WKS-TSF-ANIO            PIC 9(04).
010800     02  FILLER                  PIC X(01)  VALUE SPACE.
010900     02  WKS-TSF-HH              PIC 9(02).
011000     02  FILLER                  PIC X(01)  VALUE ':'.
011100     02  WKS-TSF-MM              PIC 9(02).
011200     02  FILLER                  PIC X(01)  VALUE ':'.
011300     02  WKS-TSF-SS              PIC 9(02).
011400*--> VISTA CRUDA DE LOS 19 CARACTERES YA FORMATEADOS, PARA
011500*    MOVERLA DE UN SOLO GOLPE AL CAMPO ERRL-TIMESTAMP/DUPL-TIMESTAMP
011600 01  WKS-TIMESTAMP-FORMATEADO-R
011700             REDEFINES WKS-TIMESTAMP-FORMATEADO.
011800     02  WKS-TSF-TEXTO            PIC X(19).
011900
012000 LINKAGE SECTION.
012100 01  LK-PARAMETROS.
012200     02  LK-ACCION               PIC X(01).
012300     02  LK-MENSAJE              PIC X(120).
012400     02  LK-RETORNO              PIC S9(04) COMP.
012500     02  FILLER                  PIC X(04).
012600
012700 PROCEDURE DIVISION USING LK-PARAMETROS.
012800******************************************************************
012900*               S E C C I O N    P R I N C I P A L               *
013000******************************************************************
013100 000-PRINCIPAL SECTION.
013200     MOVE 0 TO LK-RETORNO WKS-ACCION-RECIBIDA-OK
013300     EVALUATE LK-ACCION
013400        WHEN 'A'
013500           MOVE 1 TO WKS-ACCION-RECIBIDA-OK
013600           PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-E
013700        WHEN 'E'
013800           MOVE 1 TO WKS-ACCION-RECIBIDA-OK
013900           PERFORM 200-ESCRIBE-ERROR THRU 200-ESCRIBE-ERROR-E
014000        WHEN 'D'
014100           MOVE 1 TO WKS-ACCION-RECIBIDA-OK
014200           PERFORM 300-ESCRIBE-DUPLICADO THRU 300-ESCRIBE-DUPLICADO-E
014300        WHEN 'C'
014400           MOVE 1 TO WKS-ACCION-RECIBIDA-OK
014500           PERFORM 400-CIERRA-ARCHIVOS THRU 400-CIERRA-ARCHIVOS-E
014600        WHEN OTHER
014700           CONTINUE
014800     END-EVALUATE
014900*--> WKS-ACCION-RECIBIDA-OK QUEDA EN CERO SOLO CUANDO EL LLAMADOR
015000*    MANDO UNA ACCION DESCONOCIDA (VER EL WHEN OTHER DE ARRIBA);
015010*    SOLIC-9140: SE PRUEBA LA BANDERA PARA DEVOLVER AL LLAMADOR
015020*    EL RETORNO 99 EN ESE CASO.
015030     IF NOT ACCION-RECIBIDA-OK
015040        MOVE 99 TO LK-RETORNO
015050     END-IF
015100     GOBACK.
015200 000-PRINCIPAL-E. EXIT.
015300
015400 100-ABRE-ARCHIVOS SECTION.
015500     IF NOT ERRLG-ABIERTO
015600        OPEN EXTEND GRJERRLG
015700        IF FS-GRJERRLG = '05' OR FS-GRJERRLG = '35'
015800           OPEN OUTPUT GRJERRLG
015900           CLOSE GRJERRLG
016000           OPEN EXTEND GRJERRLG
016100        END-IF
016200        MOVE 1 TO WKS-ERRLG-ABIERTO
016300     END-IF
016400     IF NOT DUPLG-ABIERTO
016500        OPEN EXTEND GRJDUPLG
016600        IF FS-GRJDUPLG = '05' OR FS-GRJDUPLG = '35'
016700           OPEN OUTPUT GRJDUPLG
016800           CLOSE GRJDUPLG
016900           OPEN EXTEND GRJDUPLG
017000        END-IF
017100        MOVE 1 TO WKS-DUPLG-ABIERTO
017200     END-IF.
017300 100-ABRE-ARCHIVOS-E. EXIT.
017400
017500 200-ESCRIBE-ERROR SECTION.
017600     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-E
017700     PERFORM 500-ARMA-TIMESTAMP THRU 500-ARMA-TIMESTAMP-E
017800     MOVE WKS-TIMESTAMP-FORMATEADO  TO ERRL-TIMESTAMP
017900     MOVE 'ERROR:'                  TO ERRL-TAG
018000     MOVE LK-MENSAJE                TO ERRL-MENSAJE
018100     WRITE ERRL-LINEA
018200     IF FS-GRJERRLG NOT = '00'
018300        MOVE 98 TO LK-RETORNO
018400     END-IF.
018500 200-ESCRIBE-ERROR-E. EXIT.
018600
018700 300-ESCRIBE-DUPLICADO SECTION.
018800     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-E
018900     PERFORM 500-ARMA-TIMESTAMP THRU 500-ARMA-TIMESTAMP-E
019000     MOVE WKS-TIMESTAMP-FORMATEADO  TO DUPL-TIMESTAMP
019100     MOVE 'DUPLICADO:'              TO DUPL-TAG
019200     MOVE LK-MENSAJE                TO DUPL-MENSAJE
019300     WRITE DUPL-LINEA
019400     IF FS-GRJDUPLG NOT = '00'
019500        MOVE 98 TO LK-RETORNO
019600     END-IF.
019700 300-ESCRIBE-DUPLICADO-E. EXIT.
019800
019900 400-CIERRA-ARCHIVOS SECTION.
020000     IF ERRLG-ABIERTO
020100        CLOSE GRJERRLG
020200        MOVE 0 TO WKS-ERRLG-ABIERTO
020300     END-IF
020400     IF DUPLG-ABIERTO
020500        CLOSE GRJDUPLG
020600        MOVE 0 TO WKS-DUPLG-ABIERTO
020700     END-IF.
020800 400-CIERRA-ARCHIVOS-E. EXIT.
020900
021000 500-ARMA-TIMESTAMP SECTION.
021100     ACCEPT WKS-FHS-FECHA FROM DATE YYYYMMDD
021200     ACCEPT WKS-FHS-HORA  FROM TIME
021300     MOVE WKS-FHS-DIA     TO WKS-TSF-DIA
021400     MOVE WKS-FHS-MES     TO WKS-TSF-MES
021500     MOVE WKS-FHS-ANIO    TO WKS-TSF-ANIO
021600     MOVE WKS-FHS-HH      TO WKS-TSF-HH
021700     MOVE WKS-FHS-MM      TO WKS-TSF-MM
021800     MOVE WKS-FHS-SS      TO WKS-TSF-SS.
021900 500-ARMA-TIMESTAMP-E. EXIT.
