000100******************************************************************
000200* FECHA       : 11/03/1991                                       *
000300* PROGRAMADOR : PEDRO ESTRADA (PEDR)                             *
000400* APLICACION  : FARMVILLE - GRANJAS                               *
000500* PROGRAMA    : GRJMAIN1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONTROL DE CORRIDA DE LA CARGA NOCTURNA DE LOS   *
000800*             : SEIS ARCHIVOS CSV DE FARMVILLE (GRANJEROS,       *
000900*             : PLANTACIONES, RIEGOS, CONSTRUCCIONES, TRACTORES  *
001000*             : Y RELACIONES GRANJERO-GRANJERO). VALIDA QUE LA   *
001100*             : TARJETA DE CONTROL VINO POR SYSIN, AVISA INICIO  *
001200*             : Y FIN, Y LLAMA AL CARGADOR.                      *
001300* ARCHIVOS    : NO APLICA (SOLO SYSIN)                           *
001400* PROGRAMA(S) : GRJCARG1 (CALL)                                  *
001500* INSTALADO   : 11/03/1991                                       *
001600* BPM/RATIONAL: 120440                                           *
001700* NOMBRE      : CARGA NOCTURNA FARMVILLE                         *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    GRJMAIN1.
002100 AUTHOR.        PEDRO ESTRADA.
002200 INSTALLATION.  GRANJAS FARMVILLE - CENTRO DE COMPUTO.
002300 DATE-WRITTEN.  11/03/1991.
002400 DATE-COMPILED.
002500 SECURITY.      USO INTERNO - SOLO PERSONAL DE OPERACIONES BATCH.
002600******************************************************************
002700*                 H I S T O R I A L   D E   C A M B I O S        *
002800******************************************************************
002900* 1991-03-11  PEDR  SOLIC-4401  VERSION ORIGINAL: VALIDA TARJETA *
003000*             :               DE CONTROL Y LLAMA AL CARGADOR.   *
003100* 1992-08-02  PEDR  SOLIC-4560  SE AGREGA MENSAJE DE USO CUANDO  *
003200*             :               LA TARJETA DE CONTROL VIENE VACIA.*
003300* 1994-11-21  MCAL  SOLIC-4830  SE REPORTA LA FECHA DE PROCESO   *
003400*             :               JUNTO CON EL MENSAJE DE INICIO.    *
003500* 1996-02-06  PEDR  SOLIC-5020  SE INCORPORA GRJCFG1 COMO AREA   *
003600*             :               DE COMUNICACION CON EL CARGADOR.  *
003700* 1998-12-29  RJTX  SOLIC-5884  REVISION FIN-DE-SIGLO: SE        *
003800*             :               CONFIRMA QUE FECHA-PROCESO ACEPTA *
003900*             :               AAAA DE 4 POSICIONES (Y2K); SIN   *
004000*             :               CAMBIO DE LAYOUT.                 *
004100* 2001-07-30  RJTX  SOLIC-6440  SE DESPLIEGAN LOS TOTALES DE LA  *
004200*             :               CORRIDA AL FINALIZAR.              *
004300* 2006-04-17  LFHR  SOLIC-7705  SE CORRIGE MENSAJE DE USO (TENIA *
004400*             :               UN ESPACIO DE MAS).               *
004500* 2011-03-09  DCHZ  SOLIC-9015  SE UNIFICAN LOS RANGOS DE PERFORM *
004600*             :               CON THRU EN TODO EL PROGRAMA, SEGUN *
004700*             :               ESTANDAR DE CODIFICACION VIGENTE.  *
004710* 2011-09-12  DCHZ  SOLIC-9140  130-REPORTA-TOTALES AHORA PRUEBA *
004720*             :               HUBO-REPORTE-TOTALES ANTES DE       *
004730*             :               DESPLEGAR LOS TOTALES, PARA QUE NO  *
004740*             :               SE VUELVAN A IMPRIMIR SI LA SECCION *
004750*             :               SE INVOCA MAS DE UNA VEZ.           *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500 77  WKS-HUBO-REPORTE-TOTALES    PIC 9(01) VALUE ZERO.
005600     88  HUBO-REPORTE-TOTALES               VALUE 1.
005700******************************************************************
005800*              C A M P O S    D E    T R A B A J O               *
005900******************************************************************
006000 01  WKS-CAMPOS-DE-TRABAJO.
006100     02  WKS-PROGRAMA                PIC X(08)  VALUE 'GRJMAIN1'.
006200     02  WKS-HAY-CONFIGURACION       PIC 9(01)  VALUE ZEROES.
006300         88  HAY-CONFIGURACION                  VALUE 1.
006400     02  WKS-MASCARA                 PIC ZZZ,ZZ9.
006500     02  FILLER                      PIC X(09).
006600*--> VISTA ALTERNA DEL NOMBRE DE PROGRAMA, USADA SOLO PARA
006700*    TRAZA DE DEPURACION EN CONSOLA
006800 01  WKS-CAMPOS-DE-TRABAJO-R REDEFINES WKS-CAMPOS-DE-TRABAJO.
006900     02  WKS-PROGRAMA-TRAZA          PIC X(08).
007000     02  FILLER                      PIC X(17).
007100
007200******************************************************************
007300*               F E C H A   D E   P R O C E S O                  *
007400******************************************************************
007500*--> DESGLOSE DE LA FECHA DE PROCESO PARA EL AVISO DE INICIO
007600*    (SOLIC-4830)
007700 01  WKS-FECHA-PROCESO-LOCAL         PIC 9(08) VALUE ZEROES.
007800 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO-LOCAL.
007900     02  WKS-FPL-ANIO                PIC 9(04).
008000     02  WKS-FPL-MES                 PIC 9(02).
008100     02  WKS-FPL-DIA                 PIC 9(02).
008200 01  WKS-FECHA-PROCESO-DESPLEGAR.
008300     02  WKS-FPD-DIA                 PIC 9(02).
008400     02  FILLER                      PIC X(01) VALUE '/'.
008500     02  WKS-FPD-MES                 PIC 9(02).
008600     02  FILLER                      PIC X(01) VALUE '/'.
008700     02  WKS-FPD-ANIO                PIC 9(04).
008800*--> VISTA CRUDA DE LOS 10 CARACTERES YA FORMATEADOS, PARA
008900*    PASARLA A RUTINAS QUE ESPERAN UN CAMPO ALFANUMERICO SIMPLE
009000 01  WKS-FECHA-PROCESO-DESPLEGAR-R
009100             REDEFINES WKS-FECHA-PROCESO-DESPLEGAR.
009200     02  WKS-FPD-TEXTO                PIC X(10).
009300
009400 COPY GRJCFG1 REPLACING ==PREFIJO== BY WKS-CFG.
009500
009600 PROCEDURE DIVISION.
009700******************************************************************
009800*               S E C C I O N    P R I N C I P A L               *
009900******************************************************************
010000 100-PRINCIPAL SECTION.
010100     PERFORM 110-VALIDA-CONFIGURACION THRU 110-VALIDA-CONFIGURACION-E
010200     IF HAY-CONFIGURACION
010300        PERFORM 120-EJECUTA-CARGA THRU 120-EJECUTA-CARGA-E
010400     END-IF
010500     STOP RUN.
010600 100-PRINCIPAL-E. EXIT.
010700
010800 110-VALIDA-CONFIGURACION SECTION.
010900     MOVE SPACES         TO WKS-CFG-AREA
011000     ACCEPT WKS-CFG-TARJETA-CONTROL FROM SYSIN
011100     IF WKS-CFG-CLAVE-EJECUCION = SPACES OR
011200        WKS-CFG-FECHA-PROCESO   = ZEROES
011300        MOVE 0 TO WKS-HAY-CONFIGURACION
011400        DISPLAY '>>> USO: SUMINISTRE POR SYSIN LA CLAVE DE '
011500                 'EJECUCION Y LA FECHA DE PROCESO <<<'
011600                 UPON CONSOLE
011700        MOVE 91 TO RETURN-CODE
011800     ELSE
011900        MOVE 1 TO WKS-HAY-CONFIGURACION
012000     END-IF.
012100 110-VALIDA-CONFIGURACION-E. EXIT.
012200
012300 120-EJECUTA-CARGA SECTION.
012400     MOVE WKS-CFG-FECHA-PROCESO TO WKS-FECHA-PROCESO-LOCAL
012500     MOVE WKS-FPL-DIA  TO WKS-FPD-DIA
012600     MOVE WKS-FPL-MES  TO WKS-FPD-MES
012700     MOVE WKS-FPL-ANIO TO WKS-FPD-ANIO
012800     DISPLAY '>>> PROCESO INICIANDO - CARGA FARMVILLE - CLAVE: '
012900             WKS-CFG-CLAVE-EJECUCION UPON CONSOLE
013000     DISPLAY '    FECHA DE PROCESO   : '
013100             WKS-FECHA-PROCESO-DESPLEGAR UPON CONSOLE
013200     MOVE ZEROES TO WKS-CFG-RETORNO
013300                     WKS-CFG-TOT-INSERTADOS
013400                     WKS-CFG-TOT-ACTUALIZADOS
013500                     WKS-CFG-TOT-DUPLICADOS
013600     CALL 'GRJCARG1' USING WKS-CFG-AREA
013700     MOVE WKS-CFG-RETORNO TO RETURN-CODE
013800     PERFORM 130-REPORTA-TOTALES THRU 130-REPORTA-TOTALES-E
013900     DISPLAY '>>> PROCESO FINALIZADO - CODIGO DE RETORNO: '
014000             WKS-CFG-RETORNO UPON CONSOLE.
014100 120-EJECUTA-CARGA-E. EXIT.
014200
014300 130-REPORTA-TOTALES SECTION.
014310*--> SOLIC-9140: HUBO-REPORTE-TOTALES EVITA QUE LOS TOTALES SE
014320*    VUELVAN A DESPLEGAR SI ESTA SECCION SE INVOCARA MAS DE UNA
014330*    VEZ EN LA MISMA CORRIDA (POR EJEMPLO, SI 120-EJECUTA-CARGA
014340*    SE REESTRUCTURARA PARA REINTENTAR LA CARGA).
014350     IF NOT HUBO-REPORTE-TOTALES
014400        MOVE WKS-CFG-TOT-INSERTADOS   TO WKS-MASCARA
014500        DISPLAY '    TOTAL INSERTADOS   : ' WKS-MASCARA UPON CONSOLE
014600        MOVE WKS-CFG-TOT-ACTUALIZADOS TO WKS-MASCARA
014700        DISPLAY '    TOTAL ACTUALIZADOS : ' WKS-MASCARA UPON CONSOLE
014800        MOVE WKS-CFG-TOT-DUPLICADOS   TO WKS-MASCARA
014900        DISPLAY '    TOTAL DUPLICADOS   : ' WKS-MASCARA UPON CONSOLE
015000        MOVE 1 TO WKS-HUBO-REPORTE-TOTALES
015010     END-IF.
015100 130-REPORTA-TOTALES-E. EXIT.
