000100******************************************************************
000200* COPY        : RIGMTR1                                          *
000300* APLICACION  : FARMVILLE - CARGA NOCTURNA DE ARCHIVOS CSV       *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE RIEGOS (RIEGOS-MST).       *
000500*             : REPLACING GENERA TANTO EL REGISTRO DEL INDEXADO  *
000600*             : COMO EL AREA DE TRABAJO DEL CSV DE ENTRADA       *
000700*             : (GRJCARG1, CARGA-RIEGOS).                        *
000800* LLAVE       : ==PREFIJO==-ID (UNICA)                            *
000900* LLAVE FORANEA: ==PREFIJO==-ID-PLANTACION APUNTA A PLAMTR1       *
001000******************************************************************
001100*----------------------------------------------------------------*
001200* HISTORIAL DE CAMBIOS                                           *
001300*----------------------------------------------------------------*
001400* 1992-07-09  PEDR  SOLIC-4588  CREACION DEL LAYOUT ORIGINAL.    *
001500* 2011-03-09  DCHZ  SOLIC-9015  SE AGREGA BITACORA DE USUARIO Y  *
001600*             :               FECHA/HORA DEL ULTIMO CAMBIO, Y SE *
001700*             :               AMPLIA EL ESPACIO DE CRECIMIENTO.  *
001800******************************************************************
001900 01  ==PREFIJO==-REGISTRO.
002000     05  ==PREFIJO==-LLAVE.
002100         10  ==PREFIJO==-ID             PIC 9(06).
002200     05  ==PREFIJO==-TIPO               PIC X(20).
002300*--> VELOCIDAD DE RIEGO, SIN REDONDEO
002400     05  ==PREFIJO==-VELOCIDAD          PIC S9(05)V99.
002500*--> LLAVE FORANEA A LA PLANTACION REGADA (SIEMPRE OBLIGATORIA)
002600     05  ==PREFIJO==-ID-PLANTACION      PIC 9(06).
002700*--> BITACORA DEL ULTIMO MANTENIMIENTO AL REGISTRO (SOLIC-9015)
002800     05  ==PREFIJO==-AUDITORIA.
002900         10  ==PREFIJO==-USUARIO-ULT-CAMB   PIC X(08).
003000         10  ==PREFIJO==-FECHA-ULT-CAMB     PIC 9(08).
003100         10  ==PREFIJO==-HORA-ULT-CAMB      PIC 9(06).
003200*--> ESPACIO RESERVADO PARA FUTURAS AMPLIACIONES DEL LAYOUT
003300     05  FILLER                         PIC X(10).
003400     05  FILLER                         PIC X(10).
003500     05  FILLER                         PIC X(21).
