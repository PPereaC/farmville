000100******************************************************************
000200* COPY        : TRAMTR1                                          *
000300* APLICACION  : FARMVILLE - CARGA NOCTURNA DE ARCHIVOS CSV       *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE TRACTORES (TRACTORES-MST). *
000500*             : REPLACING GENERA TANTO EL REGISTRO DEL INDEXADO  *
000600*             : COMO EL AREA DE TRABAJO DEL CSV DE ENTRADA        *
000700*             : (GRJCARG1, CARGA-TRACTORES).                     *
000800* LLAVE       : ==PREFIJO==-ID (UNICA)                            *
000900* LLAVE FORANEA: ==PREFIJO==-ID-CONSTRUCCION ES OPCIONAL; CUANDO  *
001000*             : NO HAY CONSTRUCCION, ==PREFIJO==-ID-CONSTR-NULL = *
001100*             : 'Y' Y EL CAMPO DE LLAVE FORANEA SE IGNORA.        *
001200******************************************************************
001300*----------------------------------------------------------------*
001400* HISTORIAL DE CAMBIOS                                           *
001500*----------------------------------------------------------------*
001600* 1994-10-03  PEDR  SOLIC-4815  CREACION DEL LAYOUT ORIGINAL.    *
001700* 1998-05-20  MCAL  SOLIC-5601  SE AGREGA EL INDICADOR DE        *
001800*             :               CONSTRUCCION NULA (MISMA SOLIC.   *
001900*             :               QUE EL NULO DE CONMTR1).          *
002000* 2011-03-09  DCHZ  SOLIC-9015  SE AGREGA BITACORA DE USUARIO Y  *
002100*             :               FECHA/HORA DEL ULTIMO CAMBIO, Y SE *
002200*             :               AMPLIA EL ESPACIO DE CRECIMIENTO.  *
002300******************************************************************
002400 01  ==PREFIJO==-REGISTRO.
002500     05  ==PREFIJO==-LLAVE.
002600         10  ==PREFIJO==-ID             PIC 9(06).
002700     05  ==PREFIJO==-MODELO             PIC X(30).
002800     05  ==PREFIJO==-VELOCIDAD          PIC 9(04).
002900*--> PRECIO DE VENTA SIN REDONDEO, TAL COMO SE LEYO DEL CSV
003000     05  ==PREFIJO==-PRECIO-VENTA       PIC S9(07)V99.
003100*--> CONSTRUCCION QUE LO ALBERGA, OPCIONAL
003200     05  ==PREFIJO==-ID-CONSTRUCCION    PIC 9(06).
003300     05  ==PREFIJO==-ID-CONSTR-NULL     PIC X(01).
003400         88  ==PREFIJO==-SIN-CONSTRUCCION    VALUE 'Y'.
003500         88  ==PREFIJO==-CON-CONSTRUCCION     VALUE 'N'.
003600*--> BITACORA DEL ULTIMO MANTENIMIENTO AL REGISTRO (SOLIC-9015)
003700     05  ==PREFIJO==-AUDITORIA.
003800         10  ==PREFIJO==-USUARIO-ULT-CAMB   PIC X(08).
003900         10  ==PREFIJO==-FECHA-ULT-CAMB     PIC 9(08).
004000         10  ==PREFIJO==-HORA-ULT-CAMB      PIC 9(06).
004100*--> ESPACIO RESERVADO PARA FUTURAS AMPLIACIONES DEL LAYOUT
004200     05  FILLER                         PIC X(10).
004300     05  FILLER                         PIC X(19).
