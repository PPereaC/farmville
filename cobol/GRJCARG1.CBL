000100******************************************************************
000200* FECHA       : 11/03/1991                                       *
000300* PROGRAMADOR : PEDRO ESTRADA (PEDR)                             *
000400* APLICACION  : FARMVILLE - GRANJAS                               *
000500* PROGRAMA    : GRJCARG1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGADOR NOCTURNO DE LOS SEIS ARCHIVOS CSV DE    *
000800*             : FARMVILLE. POR CADA ARCHIVO RESPALDA EL MAESTRO  *
000900*             : AFECTADO, APLICA INSERTA/ACTUALIZA/DUPLICADO      *
001000*             : REGISTRO POR REGISTRO Y, SI TODO SALE BIEN,      *
001100*             : CONFIRMA EL ARCHIVO; SI UN REGISTRO FALLA,       *
001200*             : RESTAURA EL MAESTRO DESDE EL RESPALDO, AVISA EL  *
001300*             : ERROR Y DETIENE TODA LA CORRIDA.                 *
001400* ARCHIVOS    : GRJENT1=E,PLAENT1=E,RIGENT1=E,CONENT1=E,         *
001500*             : TRAENT1=E,GRVENT1=E,GRJMTR1=A,PLAMTR1=A,         *
001600*             : RIGMTR1=A,CONMTR1=A,TRAMTR1=A,GRVMTR1=A,         *
001700*             : GRJBAK1=A,PLABAK1=A,RIGBAK1=A,CONBAK1=A,         *
001800*             : TRABAK1=A,GRVBAK1=A                              *
001900* ACCION (ES) : I=INSERTA, U=ACTUALIZA, D=DUPLICADO, R=RESPALDA, *
002000*             : X=RESTAURA                                       *
002100* PROGRAMA(S) : GRJLOGA1 (CALL)                                  *
002200* INSTALADO   : 11/03/1991                                       *
002300* BPM/RATIONAL: 120440                                           *
002400* NOMBRE      : CARGA NOCTURNA FARMVILLE                         *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    GRJCARG1.
002800 AUTHOR.        PEDRO ESTRADA.
002900 INSTALLATION.  GRANJAS FARMVILLE - CENTRO DE COMPUTO.
003000 DATE-WRITTEN.  11/03/1991.
003100 DATE-COMPILED.
003200 SECURITY.      USO INTERNO - SOLO PERSONAL DE OPERACIONES BATCH.
003300******************************************************************
003400*                 H I S T O R I A L   D E   C A M B I O S        *
003500******************************************************************
003600* 1991-03-11  PEDR  SOLIC-4401  VERSION ORIGINAL: CARGA UNICAMENTE*
003700*             :               EL ARCHIVO DE GRANJEROS.           *
003800* 1991-03-18  PEDR  SOLIC-4402  SE AGREGA LA CARGA DE             *
003900*             :               PLANTACIONES (LLAVE FORANEA A      *
004000*             :               GRANJERO OBLIGATORIA).             *
004100* 1992-07-09  PEDR  SOLIC-4588  SE AGREGA LA CARGA DE RIEGOS      *
004200*             :               (LLAVE FORANEA A PLANTACION).      *
004300* 1993-02-14  PEDR  SOLIC-4699  SE AGREGA LA CARGA DE             *
004400*             :               CONSTRUCCIONES (PROPIETARIO        *
004500*             :               OPCIONAL).                         *
004600* 1994-10-03  PEDR  SOLIC-4815  SE AGREGA LA CARGA DE TRACTORES   *
004700*             :               (CONSTRUCCION OPCIONAL).           *
004800* 1995-08-29  PEDR  SOLIC-4960  SE AGREGA LA CARGA DE LA RELACION *
004900*             :               GRANJERO-GRANJERO (LLAVE           *
005000*             :               COMPUESTA).                        *
005100* 1996-02-06  PEDR  SOLIC-5020  SE INCORPORA GRJCFG1 COMO AREA DE *
005200*             :               COMUNICACION Y SE SUSTITUYE EL     *
005300*             :               DESPLIEGUE DIRECTO DE ERRORES POR  *
005400*             :               EL LLAMADO A GRJLOGA1.             *
005500* 1996-09-04  MCAL  SOLIC-5107  SE AGREGA EL LLAMADO A GRJLOGA1   *
005600*             :               PARA DUPLICADOS (ACCION D) Y SE    *
005700*             :               AJUSTA EL PARSEO DEL NOMBRE DE      *
005800*             :               GRANJERO A 30 POSICIONES.          *
005900* 1997-11-02  MCAL  SOLIC-5340  LA COMPARACION DE PROXIMA-COSECHA *
006000*             :               EN PLANTACIONES SE HACE SIEMPRE    *
006100*             :               COMO CADENA, NUNCA COMO FECHA.     *
006200* 1998-05-20  MCAL  SOLIC-5601  SE IMPLEMENTA LA COMPARACION DE   *
006300*             :               TRES VALORES PARA EL PROPIETARIO   *
006400*             :               OPCIONAL DE CONSTRUCCION Y PARA LA *
006500*             :               CONSTRUCCION OPCIONAL DE TRACTOR.  *
006600* 1998-12-29  RJTX  SOLIC-5884  REVISION FIN-DE-SIGLO: SE         *
006700*             :               CONFIRMA QUE FECHA-PROCESO Y LOS   *
006800*             :               TIMESTAMPS USAN AAAA DE 4           *
006900*             :               POSICIONES; SIN CAMBIO DE LAYOUT.  *
007000* 1999-01-18  PEDR  SOLIC-5960  SE CONFIRMA QUE LA CARGA DE       *
007100*             :               GRANJEROS NO SE AFECTA POR LA      *
007200*             :               VENTANA DE SIGLO.                  *
007300* 2001-07-30  RJTX  SOLIC-6440  SE AGREGAN LOS CONTADORES DE      *
007400*             :               INSERTADOS/ACTUALIZADOS/           *
007500*             :               DUPLICADOS POR ARCHIVO Y EL        *
007600*             :               MECANISMO DE RESPALDO/RESTAURACION *
007700*             :               DEL MAESTRO PARA QUE CADA ARCHIVO  *
007800*             :               SE PROCESE COMO UNIDAD ATOMICA.    *
007900* 2004-06-22  RJTX  SOLIC-7118  SE AJUSTA EL PARSEO DE            *
008000*             :               GRANJEROS.CSV POR LA NUEVA COLUMNA *
008100*             :               DESCRIPCION.                       *
008200* 2009-05-14  LFHR  SOLIC-8220  RECOMPILACION POR AJUSTE DE       *
008300*             :               FORMATO DE HORA EN GRJLOGA1; SIN   *
008400*             :               CAMBIO EN ESTE PROGRAMA.           *
008500* 2011-03-09  DCHZ  SOLIC-9015  SE UNIFICAN LOS RANGOS DE PERFORM *
008600*             :               CON THRU PARA LA CARGA DE CADA     *
008700*             :               ENTIDAD Y PARA INICIALIZA/FINALIZA, *
008800*             :               SEGUN ESTANDAR DE CODIFICACION     *
008900*             :               VIGENTE.                           *
008910* 2011-08-22  DCHZ  SOLIC-9102  SE CORRIGE LA PRUEBA NUMERIC DE   *
008920*             :               LOS CAMPOS ENTEROS DEL CSV (GRJ-ID, *
008930*             :               PLA-ID, RIG-ID, CON-ID, TRA-ID,     *
008940*             :               GRV-ID, PUNTOS, NIVEL, ETC.): SE    *
008950*             :               MEDIA SOBRE LOS 60 BYTES COMPLETOS  *
008960*             :               DE WKS-CAMPO, Y EL BLANCO DE       *
008970*             :               RELLENO DEL UNSTRING SIEMPRE DABA   *
008980*             :               CAMPO-INVALIDO. SE MIDE AHORA EL    *
008990*             :               LARGO REAL IGUAL QUE EN             *
009000*             :               700-CONVIERTE-DECIMAL. DE PASO SE   *
009010*             :               AGREGA EL RECORTE DE BLANCOS A LA   *
009020*             :               DERECHA EN 810/820/830/840/850/860- *
009030*             :               RECORTA-CAMPO-N, QUE SOLO QUITABAN  *
009040*             :               BLANCOS POR LA IZQUIERDA.           *
009041* 2011-09-12  DCHZ  SOLIC-9140  SE DESCARTA EL ENCABEZADO (PRIMERA*
009042*             :               LINEA) DE LOS SEIS ARCHIVOS DE      *
009043*             :               ENTRADA ANTES DE ENTRAR AL CICLO DE *
009044*             :               LECTURA DE CADA UNO; SIN ESTE       *
009045*             :               DESCARTE EL PRIMER CAMPO DEL         *
009046*             :               ENCABEZADO SIEMPRE SALIA NO         *
009047*             :               NUMERICO Y ABORTABA LA CORRIDA.     *
009050******************************************************************
009100 ENVIRONMENT DIVISION.
009200 CONFIGURATION SECTION.
009300 SPECIAL-NAMES.
009400     C01 IS TOP-OF-FORM.
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700*--> ARCHIVOS DE ENTRADA CSV, EN EL ORDEN FIJO DE LA CORRIDA
009800     SELECT GRJENT1 ASSIGN TO GRJENT1
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS  IS FS-GRJENT1.
010100     SELECT PLAENT1 ASSIGN TO PLAENT1
010200            ORGANIZATION IS LINE SEQUENTIAL
010300            FILE STATUS  IS FS-PLAENT1.
010400     SELECT RIGENT1 ASSIGN TO RIGENT1
010500            ORGANIZATION IS LINE SEQUENTIAL
010600            FILE STATUS  IS FS-RIGENT1.
010700     SELECT CONENT1 ASSIGN TO CONENT1
010800            ORGANIZATION IS LINE SEQUENTIAL
010900            FILE STATUS  IS FS-CONENT1.
011000     SELECT TRAENT1 ASSIGN TO TRAENT1
011100            ORGANIZATION IS LINE SEQUENTIAL
011200            FILE STATUS  IS FS-TRAENT1.
011300     SELECT GRVENT1 ASSIGN TO GRVENT1
011400            ORGANIZATION IS LINE SEQUENTIAL
011500            FILE STATUS  IS FS-GRVENT1.
011600*--> MAESTROS INDEXADOS, ACCESO DINAMICO (SECUENCIAL PARA EL
011700*    RESPALDO, ALEATORIO PARA EL ALTA/BAJA/CAMBIO POR LLAVE)
011800     SELECT GRJMTR1 ASSIGN TO GRJMTR1
011900            ORGANIZATION IS INDEXED
012000            ACCESS       IS DYNAMIC
012100            RECORD KEY   IS GRJM-LLAVE
012200            FILE STATUS  IS FS-GRJMTR1
012300                            FSE-GRJMTR1.
012400     SELECT PLAMTR1 ASSIGN TO PLAMTR1
012500            ORGANIZATION IS INDEXED
012600            ACCESS       IS DYNAMIC
012700            RECORD KEY   IS PLAM-LLAVE
012800            FILE STATUS  IS FS-PLAMTR1
012900                            FSE-PLAMTR1.
013000     SELECT RIGMTR1 ASSIGN TO RIGMTR1
013100            ORGANIZATION IS INDEXED
013200            ACCESS       IS DYNAMIC
013300            RECORD KEY   IS RIGM-LLAVE
013400            FILE STATUS  IS FS-RIGMTR1
013500                            FSE-RIGMTR1.
013600     SELECT CONMTR1 ASSIGN TO CONMTR1
013700            ORGANIZATION IS INDEXED
013800            ACCESS       IS DYNAMIC
013900            RECORD KEY   IS CONM-LLAVE
014000            FILE STATUS  IS FS-CONMTR1
014100                            FSE-CONMTR1.
014200     SELECT TRAMTR1 ASSIGN TO TRAMTR1
014300            ORGANIZATION IS INDEXED
014400            ACCESS       IS DYNAMIC
014500            RECORD KEY   IS TRAM-LLAVE
014600            FILE STATUS  IS FS-TRAMTR1
014700                            FSE-TRAMTR1.
014800     SELECT GRVMTR1 ASSIGN TO GRVMTR1
014900            ORGANIZATION IS INDEXED
015000            ACCESS       IS DYNAMIC
015100            RECORD KEY   IS GRVM-LLAVE
015200            FILE STATUS  IS FS-GRVMTR1
015300                            FSE-GRVMTR1.
015400*--> ARCHIVOS DE RESPALDO SECUENCIAL (PUNTO DE RESTAURACION DEL
015500*    MAESTRO MIENTRAS SE PROCESA CADA ARCHIVO DE ENTRADA)
015600     SELECT GRJBAK1 ASSIGN TO GRJBAK1
015700            ORGANIZATION IS SEQUENTIAL
015800            FILE STATUS  IS FS-GRJBAK1.
015900     SELECT PLABAK1 ASSIGN TO PLABAK1
016000            ORGANIZATION IS SEQUENTIAL
016100            FILE STATUS  IS FS-PLABAK1.
016200     SELECT RIGBAK1 ASSIGN TO RIGBAK1
016300            ORGANIZATION IS SEQUENTIAL
016400            FILE STATUS  IS FS-RIGBAK1.
016500     SELECT CONBAK1 ASSIGN TO CONBAK1
016600            ORGANIZATION IS SEQUENTIAL
016700            FILE STATUS  IS FS-CONBAK1.
016800     SELECT TRABAK1 ASSIGN TO TRABAK1
016900            ORGANIZATION IS SEQUENTIAL
017000            FILE STATUS  IS FS-TRABAK1.
017100     SELECT GRVBAK1 ASSIGN TO GRVBAK1
017200            ORGANIZATION IS SEQUENTIAL
017300            FILE STATUS  IS FS-GRVBAK1.
017400
017500 DATA DIVISION.
017600 FILE SECTION.
017700******************************************************************
017800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
017900******************************************************************
018000*   ENTRADA CSV DE GRANJEROS (ENCABEZADO EN LA PRIMERA LINEA)
018100 FD  GRJENT1.
018200 01  GRJE-REGISTRO.
018300     05  GRJE-LINEA                 PIC X(180).
018400     05  FILLER                     PIC X(020).
018500*   ENTRADA CSV DE PLANTACIONES
018600 FD  PLAENT1.
018700 01  PLAE-REGISTRO.
018800     05  PLAE-LINEA                 PIC X(180).
018900     05  FILLER                     PIC X(020).
019000*   ENTRADA CSV DE RIEGOS
019100 FD  RIGENT1.
019200 01  RIGE-REGISTRO.
019300     05  RIGE-LINEA                 PIC X(180).
019400     05  FILLER                     PIC X(020).
019500*   ENTRADA CSV DE CONSTRUCCIONES
019600 FD  CONENT1.
019700 01  CONE-REGISTRO.
019800     05  CONE-LINEA                 PIC X(180).
019900     05  FILLER                     PIC X(020).
020000*   ENTRADA CSV DE TRACTORES
020100 FD  TRAENT1.
020200 01  TRAE-REGISTRO.
020300     05  TRAE-LINEA                 PIC X(180).
020400     05  FILLER                     PIC X(020).
020500*   ENTRADA CSV DE RELACIONES GRANJERO-GRANJERO
020600 FD  GRVENT1.
020700 01  GRVE-REGISTRO.
020800     05  GRVE-LINEA                 PIC X(180).
020900     05  FILLER                     PIC X(020).
021000*   MAESTRO DE GRANJEROS
021100 FD  GRJMTR1.
021200     COPY GRJMTR1 REPLACING ==PREFIJO== BY GRJM.
021300*   MAESTRO DE PLANTACIONES
021400 FD  PLAMTR1.
021500     COPY PLAMTR1 REPLACING ==PREFIJO== BY PLAM.
021600*   MAESTRO DE RIEGOS
021700 FD  RIGMTR1.
021800     COPY RIGMTR1 REPLACING ==PREFIJO== BY RIGM.
021900*   MAESTRO DE CONSTRUCCIONES
022000 FD  CONMTR1.
022100     COPY CONMTR1 REPLACING ==PREFIJO== BY CONM.
022200*   MAESTRO DE TRACTORES
022300 FD  TRAMTR1.
022400     COPY TRAMTR1 REPLACING ==PREFIJO== BY TRAM.
022500*   MAESTRO DE RELACIONES GRANJERO-GRANJERO
022600 FD  GRVMTR1.
022700     COPY GRVMTR1 REPLACING ==PREFIJO== BY GRVM.
022800*   RESPALDO SECUENCIAL DE CADA MAESTRO (MISMO LAYOUT QUE EL
022900*   MAESTRO, SOLO CAMBIA EL PREFIJO DE LOS CAMPOS)
023000 FD  GRJBAK1.
023100     COPY GRJMTR1 REPLACING ==PREFIJO== BY GRJB.
023200 FD  PLABAK1.
023300     COPY PLAMTR1 REPLACING ==PREFIJO== BY PLAB.
023400 FD  RIGBAK1.
023500     COPY RIGMTR1 REPLACING ==PREFIJO== BY RIGB.
023600 FD  CONBAK1.
023700     COPY CONMTR1 REPLACING ==PREFIJO== BY CONB.
023800 FD  TRABAK1.
023900     COPY TRAMTR1 REPLACING ==PREFIJO== BY TRAB.
024000 FD  GRVBAK1.
024100     COPY GRVMTR1 REPLACING ==PREFIJO== BY GRVB.
024200
024300 WORKING-STORAGE SECTION.
024400 77  WKS-HAY-ENTIDADES-PROCESADAS PIC 9(01) VALUE ZERO.
024500     88  HAY-ENTIDADES-PROCESADAS            VALUE 1.
024600******************************************************************
024700*           RECURSOS RUTINAS FS/FSE Y VALIDACION DE ARCHIVO      *
024800******************************************************************
024900 01  WKS-FS-STATUS.
025000     02  FS-GRJENT1                 PIC X(02) VALUE SPACES.
025100     02  FS-PLAENT1                 PIC X(02) VALUE SPACES.
025200     02  FS-RIGENT1                 PIC X(02) VALUE SPACES.
025300     02  FS-CONENT1                 PIC X(02) VALUE SPACES.
025400     02  FS-TRAENT1                 PIC X(02) VALUE SPACES.
025500     02  FS-GRVENT1                 PIC X(02) VALUE SPACES.
025600     02  FS-GRJBAK1                 PIC X(02) VALUE SPACES.
025700     02  FS-PLABAK1                 PIC X(02) VALUE SPACES.
025800     02  FS-RIGBAK1                 PIC X(02) VALUE SPACES.
025900     02  FS-CONBAK1                 PIC X(02) VALUE SPACES.
026000     02  FS-TRABAK1                 PIC X(02) VALUE SPACES.
026100     02  FS-GRVBAK1                 PIC X(02) VALUE SPACES.
026200     02  FS-GRJMTR1                 PIC 9(02) VALUE ZEROES.
026300     02  FSE-GRJMTR1.
026400         04  FSE-RETURN-GRJ         PIC S9(4) COMP-5 VALUE 0.
026500         04  FSE-FUNCTION-GRJ       PIC S9(4) COMP-5 VALUE 0.
026600         04  FSE-FEEDBACK-GRJ       PIC S9(4) COMP-5 VALUE 0.
026700     02  FS-PLAMTR1                 PIC 9(02) VALUE ZEROES.
026800     02  FSE-PLAMTR1.
026900         04  FSE-RETURN-PLA         PIC S9(4) COMP-5 VALUE 0.
027000         04  FSE-FUNCTION-PLA       PIC S9(4) COMP-5 VALUE 0.
027100         04  FSE-FEEDBACK-PLA       PIC S9(4) COMP-5 VALUE 0.
027200     02  FS-RIGMTR1                 PIC 9(02) VALUE ZEROES.
027300     02  FSE-RIGMTR1.
027400         04  FSE-RETURN-RIG         PIC S9(4) COMP-5 VALUE 0.
027500         04  FSE-FUNCTION-RIG       PIC S9(4) COMP-5 VALUE 0.
027600         04  FSE-FEEDBACK-RIG       PIC S9(4) COMP-5 VALUE 0.
027700     02  FS-CONMTR1                 PIC 9(02) VALUE ZEROES.
027800     02  FSE-CONMTR1.
027900         04  FSE-RETURN-CON         PIC S9(4) COMP-5 VALUE 0.
028000         04  FSE-FUNCTION-CON       PIC S9(4) COMP-5 VALUE 0.
028100         04  FSE-FEEDBACK-CON       PIC S9(4) COMP-5 VALUE 0.
028200     02  FS-TRAMTR1                 PIC 9(02) VALUE ZEROES.
028300     02  FSE-TRAMTR1.
028400         04  FSE-RETURN-TRA         PIC S9(4) COMP-5 VALUE 0.
028500         04  FSE-FUNCTION-TRA       PIC S9(4) COMP-5 VALUE 0.
028600         04  FSE-FEEDBACK-TRA       PIC S9(4) COMP-5 VALUE 0.
028700     02  FS-GRVMTR1                 PIC 9(02) VALUE ZEROES.
028800     02  FSE-GRVMTR1.
028900         04  FSE-RETURN-GRV         PIC S9(4) COMP-5 VALUE 0.
029000         04  FSE-FUNCTION-GRV       PIC S9(4) COMP-5 VALUE 0.
029100         04  FSE-FEEDBACK-GRV       PIC S9(4) COMP-5 VALUE 0.
029200*      VARIABLES DE LA RUTINA DE FSE (VER DEBD1R00 EN MORAS1)
029300     02  WKS-PROGRAMA               PIC X(08) VALUE 'GRJCARG1'.
029400     02  WKS-ARCHIVO                PIC X(08) VALUE SPACES.
029500     02  WKS-ACCION-FS              PIC X(10) VALUE SPACES.
029600     02  WKS-LLAVE-FS               PIC X(32) VALUE SPACES.
029700     02  FILLER                     PIC X(04).
029800
029900******************************************************************
030000*              F L A G S   D E   C O N T R O L   D E L   R U N   *
030100******************************************************************
030200 01  WKS-FLAGS-CORRIDA.
030300     02  WKS-FIN-CSV                PIC 9(01) VALUE ZEROES.
030400         88  FIN-CSV                          VALUE 1.
030500     02  WKS-FIN-RESPALDO           PIC 9(01) VALUE ZEROES.
030600         88  FIN-RESPALDO                     VALUE 1.
030700     02  WKS-FALLO-ARCHIVO          PIC 9(01) VALUE ZEROES.
030800         88  HAY-FALLO-ARCHIVO               VALUE 1.
030900         88  SIN-FALLO-ARCHIVO               VALUE 0.
031000     02  WKS-HAY-DIFERENCIA         PIC 9(01) VALUE ZEROES.
031100         88  HAY-DIFERENCIA                   VALUE 1.
031200         88  SON-IDENTICOS                    VALUE 0.
031300     02  WKS-LLAVE-ENCONTRADA       PIC 9(01) VALUE ZEROES.
031400         88  LLAVE-ENCONTRADA                 VALUE 1.
031500         88  LLAVE-NO-ENCONTRADA               VALUE 0.
031600     02  WKS-CAMPO-INVALIDO         PIC 9(01) VALUE ZEROES.
031700         88  CAMPO-INVALIDO                    VALUE 1.
031800         88  CAMPO-VALIDO                      VALUE 0.
031900     02  FILLER                     PIC X(04).
032000
032100 01  WKS-NOMBRE-ARCHIVO             PIC X(22) VALUE SPACES.
032200
032300******************************************************************
032400*           C O N T A D O R E S   P O R   A R C H I V O          *
032500******************************************************************
032600 01  WKS-CONTADORES-ARCHIVO.
032700     02  WKS-INS-ARCHIVO            PIC 9(07) COMP VALUE ZERO.
032800     02  WKS-ACT-ARCHIVO            PIC 9(07) COMP VALUE ZERO.
032900     02  WKS-DUP-ARCHIVO            PIC 9(07) COMP VALUE ZERO.
033000     02  FILLER                     PIC X(04).
033100*--> VISTA DE TABLA DE LOS MISMOS TRES CONTADORES, USADA PARA
033200*    PONERLOS EN CEROS DE UNA SOLA VEZ AL INICIAR CADA ARCHIVO
033300 01  WKS-CONTADORES-ARCHIVO-R REDEFINES WKS-CONTADORES-ARCHIVO.
033400     02  WKS-CONTADOR-TABLA         PIC 9(07) COMP OCCURS 3 TIMES.
033500     02  FILLER                     PIC X(04).
033600
033700******************************************************************
033800*       A R E A   D E   L A   L I N E A   C S V   A C T U A L    *
033900******************************************************************
034000 01  WKS-LINEA-ACTUAL               PIC X(180) VALUE SPACES.
034100*--> VISTA DE LOS PRIMEROS 40 CARACTERES, SOLO PARA EL DESPLIEGUE
034200*    DE TRAZA CUANDO UN REGISTRO FALLA AL PARSEARSE
034300 01  WKS-LINEA-TRAZA REDEFINES WKS-LINEA-ACTUAL.
034400     02  WKS-LT-PRIMEROS-40         PIC X(040).
034500     02  FILLER                     PIC X(140).
034600
034700 01  WKS-CAMPOS-CSV.
034800     02  WKS-CAMPO                  PIC X(60) OCCURS 8 TIMES.
034900     02  WKS-CAMPO-CNT              PIC 9(02) COMP VALUE ZERO.
034910*--> SOLIC-9102: LARGO SIN BLANCOS DE COLA, USADO POR LOS
034920*    RECORTA-CAMPO-n PARA QUITAR LOS BLANCOS SOBRANTES A LA
034930*    DERECHA DE CADA CAMPO ANTES DE COMPARARLO CONTRA EL MAESTRO
034940     02  WKS-CAMPO-LARGO            PIC 9(02) COMP VALUE ZERO.
035000     02  FILLER                     PIC X(04).
035100
035200******************************************************************
035300*          A R E A   D E   C O N V E R S I O N   D E C I M A L   *
035400******************************************************************
035500 01  WKS-DEC-TRABAJO.
035600     02  WKS-DEC-TEXTO              PIC X(20) VALUE SPACES.
035700     02  WKS-DEC-SIGNO              PIC X(01) VALUE '+'.
035800     02  WKS-DEC-INICIO             PIC 9(02) COMP VALUE 1.
035900     02  WKS-DEC-LARGO              PIC 9(02) COMP VALUE 0.
036000     02  WKS-DEC-PUNTO              PIC 9(02) COMP VALUE 0.
036100     02  WKS-DEC-I                  PIC 9(02) COMP VALUE 0.
036200     02  WKS-DEC-FRACCION           PIC X(02) VALUE '00'.
036300     02  WKS-DEC-COMBINADO          PIC X(11) VALUE SPACES.
036400     02  WKS-DEC-SIN-SIGNO          PIC 9(09)V99 VALUE ZERO.
036500     02  WKS-DEC-VALOR              PIC S9(09)V99 VALUE ZERO.
036600     02  FILLER                     PIC X(04).
036610
036620******************************************************************
036630*--> SOLIC-9102: AREA DE VALIDACION DE CAMPOS ENTEROS DEL CSV.
036640*    WKS-CAMPO VIENE RELLENO DE BLANCOS A LA DERECHA POR EL
036650*    UNSTRING (800-PARTE-LINEA-CSV), Y LA CLASE NUMERIC EXIGE QUE
036660*    TODAS LAS POSICIONES DEL CAMPO SEAN DIGITO; POR ESO SE MIDE
036670*    EL LARGO REAL (SIN LOS BLANCOS DE RELLENO) ANTES DE PROBAR
036680*    NUMERIC, IGUAL QUE SE HACE PARA LOS CAMPOS DE DINERO EN
036690*    710-MIDE-TEXTO-DECIMAL.
036700******************************************************************
036710 01  WKS-INT-TRABAJO.
036720     02  WKS-INT-TEXTO              PIC X(20) VALUE SPACES.
036730     02  WKS-INT-LARGO              PIC 9(02) COMP VALUE 0.
036740     02  FILLER                     PIC X(04).
036750
036800******************************************************************
036900*                F E C H A   D E   P R O C E S O                 *
037000******************************************************************
037100 01  WKS-FECHA-PROCESO-LOCAL        PIC 9(08) VALUE ZEROES.
037200 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO-LOCAL.
037300     02  WKS-FPL-ANIO               PIC 9(04).
037400     02  WKS-FPL-MES                PIC 9(02).
037500     02  WKS-FPL-DIA                PIC 9(02).
037600
037700******************************************************************
037800*        A R E A   D E L   M E N S A J E   D E   B I T A C O R A *
037900******************************************************************
038000 01  WKS-LOG-MENSAJE                PIC X(120) VALUE SPACES.
038100*--> VISTA PARTIDA DEL MENSAJE, USADA SI HAY QUE DESPLEGARLO EN
038200*    CONSOLA EN DOS RENGLONES DE 60 POSICIONES
038300 01  WKS-LOG-MENSAJE-R REDEFINES WKS-LOG-MENSAJE.
038400     02  WKS-LOG-MENSAJE-1A60       PIC X(60).
038500     02  WKS-LOG-MENSAJE-61A120     PIC X(60).
038600*--> ESTOS TRES CAMPOS VIAJAN JUNTOS EN EL CALL A GRJLOGA1, EN EL
038700*    MISMO ORDEN QUE SU LINKAGE SECTION (LK-PARAMETROS)
038800 01  WKS-LOG-PARAMETROS.
038900     02  WKS-LOG-ACCION              PIC X(01) VALUE SPACES.
039000     02  WKS-LOG-MENSAJE-CALL        PIC X(120) VALUE SPACES.
039100     02  WKS-LOG-RETORNO             PIC S9(04) COMP VALUE ZERO.
039200     02  FILLER                      PIC X(04).
039300
039400******************************************************************
039500*          A R E A S   D E   T R A B A J O   P O R   E N T I D A D*
039600******************************************************************
039700*--> GRANJERO, VALORES YA CONVERTIDOS DEL CSV DE ENTRADA
039800 01  WKS-GRJ-AREA.
039900     COPY GRJMTR1 REPLACING ==PREFIJO== BY WKS-GRJ.
040000*--> PLANTACION
040100 01  WKS-PLA-AREA.
040200     COPY PLAMTR1 REPLACING ==PREFIJO== BY WKS-PLA.
040300*--> RIEGO
040400 01  WKS-RIG-AREA.
040500     COPY RIGMTR1 REPLACING ==PREFIJO== BY WKS-RIG.
040600*--> CONSTRUCCION
040700 01  WKS-CON-AREA.
040800     COPY CONMTR1 REPLACING ==PREFIJO== BY WKS-CON.
040900*--> TRACTOR
041000 01  WKS-TRA-AREA.
041100     COPY TRAMTR1 REPLACING ==PREFIJO== BY WKS-TRA.
041200*--> RELACION GRANJERO-GRANJERO
041300 01  WKS-GRV-AREA.
041400     COPY GRVMTR1 REPLACING ==PREFIJO== BY WKS-GRV.
041500
041600 LINKAGE SECTION.
041700     COPY GRJCFG1 REPLACING ==PREFIJO== BY WKS-CFG.
041800
041900 PROCEDURE DIVISION USING WKS-CFG-AREA.
042000******************************************************************
042100*               S E C C I O N    P R I N C I P A L               *
042200******************************************************************
042300 000-PRINCIPAL SECTION.
042400     MOVE WKS-CFG-FECHA-PROCESO  TO WKS-FECHA-PROCESO-LOCAL
042500     PERFORM 010-INICIALIZA THRU 010-INICIALIZA-E
042600     MOVE 1 TO WKS-HAY-ENTIDADES-PROCESADAS
042700
042800     PERFORM 100-CARGA-GRANJEROS THRU 100-CARGA-GRANJEROS-E
042900     IF WKS-CFG-RETORNO = 0
043000        PERFORM 200-CARGA-PLANTACIONES THRU 200-CARGA-PLANTACIONES-E
043100     END-IF
043200     IF WKS-CFG-RETORNO = 0
043300        PERFORM 300-CARGA-RIEGOS THRU 300-CARGA-RIEGOS-E
043400     END-IF
043500     IF WKS-CFG-RETORNO = 0
043600        PERFORM 400-CARGA-CONSTRUCCIONES THRU 400-CARGA-CONSTRUCCIONES-E
043700     END-IF
043800     IF WKS-CFG-RETORNO = 0
043900        PERFORM 500-CARGA-TRACTORES THRU 500-CARGA-TRACTORES-E
044000     END-IF
044100     IF WKS-CFG-RETORNO = 0
044200        PERFORM 600-CARGA-GRANJERO-GRANJERO
044300                THRU 600-CARGA-GRANJERO-GRANJERO-E
044400     END-IF
044500
044600     PERFORM 090-FINALIZA THRU 090-FINALIZA-E
044700     GOBACK.
044800 000-PRINCIPAL-E. EXIT.
044900
045000 010-INICIALIZA SECTION.
045100     OPEN I-O GRJMTR1 PLAMTR1 RIGMTR1 CONMTR1 TRAMTR1 GRVMTR1.
045200 010-INICIALIZA-E. EXIT.
045300
045400 090-FINALIZA SECTION.
045500     CLOSE GRJMTR1 PLAMTR1 RIGMTR1 CONMTR1 TRAMTR1 GRVMTR1
045600     IF HAY-ENTIDADES-PROCESADAS
045700        MOVE 'C' TO WKS-LOG-ACCION
045800        MOVE SPACES TO WKS-LOG-MENSAJE-CALL
045900        CALL 'GRJLOGA1' USING WKS-LOG-PARAMETROS
046000     END-IF.
046100 090-FINALIZA-E. EXIT.
046200
046300******************************************************************
046400*                  C A R G A   D E   G R A N J E R O S           *
046500******************************************************************
046600 100-CARGA-GRANJEROS SECTION.
046700     MOVE 'GRANJEROS'             TO WKS-NOMBRE-ARCHIVO
046800     DISPLAY '>>> INICIANDO CARGA DE ' WKS-NOMBRE-ARCHIVO
046900             UPON CONSOLE
047000     MOVE ZEROES TO WKS-CONTADORES-ARCHIVO
047100     MOVE 0      TO WKS-FALLO-ARCHIVO
047200
047300     PERFORM 110-RESPALDA-GRANJEROS
047400
047500     OPEN INPUT GRJENT1
047510     MOVE 0 TO WKS-FIN-CSV
047520*--> SOLIC-9140: EL CSV TRAE ENCABEZADO EN LA PRIMERA LINEA (VER
047530*    COMENTARIO EN LA FD DE GRJENT1); SE DESCARTA ANTES DE ENTRAR
047540*    AL CICLO DE CARGA, PUES EL PRIMER CAMPO DE DATOS NO PUEDE
047550*    CHOCAR CONTRA LOS TITULOS DE COLUMNA.
047560     READ GRJENT1 INTO WKS-LINEA-ACTUAL
047570          AT END MOVE 1 TO WKS-FIN-CSV
047580     END-READ
047590     IF NOT FIN-CSV
047600        READ GRJENT1 INTO WKS-LINEA-ACTUAL
047610             AT END MOVE 1 TO WKS-FIN-CSV
047620        END-READ
047630     END-IF
047640     PERFORM 120-LEE-GRANJERO UNTIL FIN-CSV OR HAY-FALLO-ARCHIVO
048100     CLOSE GRJENT1
048200
048300     IF HAY-FALLO-ARCHIVO
048400        PERFORM 150-RESTAURA-GRANJEROS
048500        STRING 'Fichero: ' DELIMITED BY SIZE
048600               WKS-NOMBRE-ARCHIVO DELIMITED BY SIZE
048700               ' | Error: ' DELIMITED BY SIZE
048800               WKS-LOG-MENSAJE DELIMITED BY SIZE
048900               INTO WKS-LOG-MENSAJE
049000        END-STRING
049100        PERFORM 900-ESCRIBE-ERROR
049200        DISPLAY '>>> CARGA DE GRANJEROS RECHAZADA - CORRIDA '
049300                'DETENIDA <<<' UPON CONSOLE
049400        MOVE 12 TO WKS-CFG-RETORNO
049500     ELSE
049600        DISPLAY '>>> GRANJEROS CARGADO Y CONFIRMADO <<<'
049700                UPON CONSOLE
049800        ADD WKS-INS-ARCHIVO TO WKS-CFG-TOT-INSERTADOS
049900        ADD WKS-ACT-ARCHIVO TO WKS-CFG-TOT-ACTUALIZADOS
050000        ADD WKS-DUP-ARCHIVO TO WKS-CFG-TOT-DUPLICADOS
050100     END-IF.
050200 100-CARGA-GRANJEROS-E. EXIT.
050300
050400 110-RESPALDA-GRANJEROS SECTION.
050500     OPEN OUTPUT GRJBAK1
050600     MOVE 0 TO WKS-FIN-RESPALDO
050700     START GRJMTR1 KEY IS NOT LESS THAN GRJM-LLAVE
050800          INVALID KEY MOVE 1 TO WKS-FIN-RESPALDO
050900     END-START
051000     PERFORM 111-COPIA-GRANJERO-A-RESPALDO
051100             UNTIL FIN-RESPALDO
051200     CLOSE GRJBAK1.
051300 110-RESPALDA-GRANJEROS-E. EXIT.
051400
051500 111-COPIA-GRANJERO-A-RESPALDO SECTION.
051600     READ GRJMTR1 NEXT RECORD
051700          AT END MOVE 1 TO WKS-FIN-RESPALDO
051800          NOT AT END
051900             MOVE GRJM-REGISTRO TO GRJB-REGISTRO
052000             WRITE GRJB-REGISTRO
052100     END-READ.
052200 111-COPIA-GRANJERO-A-RESPALDO-E. EXIT.
052300
052400 120-LEE-GRANJERO SECTION.
052500     PERFORM 800-PARTE-LINEA-CSV
052600     PERFORM 130-PARSEA-GRANJERO
052700     IF CAMPO-VALIDO
052800        PERFORM 140-COMPARA-GRANJERO
052900     ELSE
053000        MOVE WKS-LT-PRIMEROS-40 TO WKS-LOG-MENSAJE
053100        MOVE 1 TO WKS-FALLO-ARCHIVO
053200     END-IF
053300     IF NOT HAY-FALLO-ARCHIVO
053400        READ GRJENT1 INTO WKS-LINEA-ACTUAL
053500             AT END MOVE 1 TO WKS-FIN-CSV
053600        END-READ
053700     END-IF.
053800 120-LEE-GRANJERO-E. EXIT.
053900
054000 130-PARSEA-GRANJERO SECTION.
054100     MOVE 0 TO WKS-CAMPO-INVALIDO
054300     MOVE WKS-CAMPO (1) TO WKS-INT-TEXTO
054310     PERFORM 740-MIDE-TEXTO-ENTERO
054320     IF WKS-INT-LARGO = 0
054330        OR WKS-INT-TEXTO (1:WKS-INT-LARGO) NOT NUMERIC
054340        MOVE 1 TO WKS-CAMPO-INVALIDO
054350     ELSE
054360        MOVE WKS-INT-TEXTO (1:WKS-INT-LARGO) TO WKS-GRJ-ID
054370     END-IF
054800     MOVE WKS-CAMPO (2) TO WKS-GRJ-NOMBRE
054900     MOVE WKS-CAMPO (3) TO WKS-GRJ-DESCRIPCION
055000     MOVE WKS-CAMPO (4) TO WKS-DEC-TEXTO
055100     PERFORM 700-CONVIERTE-DECIMAL
055200     IF CAMPO-INVALIDO
055300        CONTINUE
055400     ELSE
055500        MOVE WKS-DEC-VALOR TO WKS-GRJ-DINERO
055600     END-IF
055700     MOVE WKS-CAMPO (5) TO WKS-INT-TEXTO
055710     PERFORM 740-MIDE-TEXTO-ENTERO
055720     IF WKS-INT-LARGO = 0
055730        OR WKS-INT-TEXTO (1:WKS-INT-LARGO) NOT NUMERIC
055740        MOVE 1 TO WKS-CAMPO-INVALIDO
055750     ELSE
055760        MOVE WKS-INT-TEXTO (1:WKS-INT-LARGO) TO WKS-GRJ-PUNTOS
055770     END-IF
056200     MOVE WKS-CAMPO (6) TO WKS-INT-TEXTO
056210     PERFORM 740-MIDE-TEXTO-ENTERO
056220     IF WKS-INT-LARGO = 0
056230        OR WKS-INT-TEXTO (1:WKS-INT-LARGO) NOT NUMERIC
056240        MOVE 1 TO WKS-CAMPO-INVALIDO
056250     ELSE
056260        MOVE WKS-INT-TEXTO (1:WKS-INT-LARGO) TO WKS-GRJ-NIVEL
056270     END-IF.
056700 130-PARSEA-GRANJERO-E. EXIT.
056800
056900 140-COMPARA-GRANJERO SECTION.
057000     MOVE WKS-GRJ-ID TO GRJM-ID
057100     READ GRJMTR1 KEY IS GRJM-LLAVE
057200          INVALID KEY MOVE 0 TO WKS-LLAVE-ENCONTRADA
057300          NOT INVALID KEY MOVE 1 TO WKS-LLAVE-ENCONTRADA
057400     END-READ
057500     IF LLAVE-NO-ENCONTRADA
057600        MOVE WKS-GRJ-REGISTRO TO GRJM-REGISTRO
057700        MOVE WKS-GRJ-ID       TO GRJM-ID
057800        WRITE GRJM-REGISTRO
057900        ADD 1 TO WKS-INS-ARCHIVO
058000     ELSE
058100        MOVE 0 TO WKS-HAY-DIFERENCIA
058200        IF WKS-GRJ-NOMBRE      NOT = GRJM-NOMBRE
058300           OR WKS-GRJ-DESCRIPCION NOT = GRJM-DESCRIPCION
058400           OR WKS-GRJ-DINERO    NOT = GRJM-DINERO
058500           OR WKS-GRJ-PUNTOS    NOT = GRJM-PUNTOS
058600           OR WKS-GRJ-NIVEL     NOT = GRJM-NIVEL
058700           MOVE 1 TO WKS-HAY-DIFERENCIA
058800        END-IF
058900        IF HAY-DIFERENCIA
059000           MOVE WKS-GRJ-NOMBRE      TO GRJM-NOMBRE
059100           MOVE WKS-GRJ-DESCRIPCION TO GRJM-DESCRIPCION
059200           MOVE WKS-GRJ-DINERO      TO GRJM-DINERO
059300           MOVE WKS-GRJ-PUNTOS      TO GRJM-PUNTOS
059400           MOVE WKS-GRJ-NIVEL       TO GRJM-NIVEL
059500           REWRITE GRJM-REGISTRO
059600           ADD 1 TO WKS-ACT-ARCHIVO
059700        ELSE
059800           STRING 'Granjero ID ' DELIMITED BY SIZE
059900                  WKS-GRJ-ID DELIMITED BY SIZE
060000                  ' (' DELIMITED BY SIZE
060100                  WKS-GRJ-NOMBRE DELIMITED BY SIZE
060200                  ') ya existe y es identico.'
060300                     DELIMITED BY SIZE
060400                  INTO WKS-LOG-MENSAJE
060500           END-STRING
060600           PERFORM 910-ESCRIBE-DUPLICADO
060700           ADD 1 TO WKS-DUP-ARCHIVO
060800        END-IF
060900     END-IF.
061000 140-COMPARA-GRANJERO-E. EXIT.
061100
061200 150-RESTAURA-GRANJEROS SECTION.
061300     PERFORM 151-BORRA-TODO-GRANJERO
061400     OPEN INPUT GRJBAK1
061500     MOVE 0 TO WKS-FIN-RESPALDO
061600     READ GRJBAK1 AT END MOVE 1 TO WKS-FIN-RESPALDO END-READ
061700     PERFORM 152-RECARGA-GRANJERO UNTIL FIN-RESPALDO
061800     CLOSE GRJBAK1.
061900 150-RESTAURA-GRANJEROS-E. EXIT.
062000
062100 151-BORRA-TODO-GRANJERO SECTION.
062200     MOVE 0 TO WKS-FIN-RESPALDO
062300     START GRJMTR1 KEY IS NOT LESS THAN GRJM-LLAVE
062400          INVALID KEY MOVE 1 TO WKS-FIN-RESPALDO
062500     END-START
062600     PERFORM 1511-BORRA-UN-GRANJERO UNTIL FIN-RESPALDO.
062700 151-BORRA-TODO-GRANJERO-E. EXIT.
062800
062900 1511-BORRA-UN-GRANJERO SECTION.
063000     READ GRJMTR1 NEXT RECORD
063100          AT END MOVE 1 TO WKS-FIN-RESPALDO
063200          NOT AT END DELETE GRJMTR1 RECORD
063300     END-READ.
063400 1511-BORRA-UN-GRANJERO-E. EXIT.
063500
063600 152-RECARGA-GRANJERO SECTION.
063700     WRITE GRJM-REGISTRO FROM GRJB-REGISTRO
063800     READ GRJBAK1 AT END MOVE 1 TO WKS-FIN-RESPALDO END-READ.
063900 152-RECARGA-GRANJERO-E. EXIT.
064000
064100******************************************************************
064200*                C A R G A   D E   P L A N T A C I O N E S       *
064300******************************************************************
064400 200-CARGA-PLANTACIONES SECTION.
064500     MOVE 'PLANTACIONES'          TO WKS-NOMBRE-ARCHIVO
064600     DISPLAY '>>> INICIANDO CARGA DE ' WKS-NOMBRE-ARCHIVO
064700             UPON CONSOLE
064800     MOVE ZEROES TO WKS-CONTADORES-ARCHIVO
064900     MOVE 0      TO WKS-FALLO-ARCHIVO
065000
065100     PERFORM 210-RESPALDA-PLANTACIONES
065200
065300     OPEN INPUT PLAENT1
065310     MOVE 0 TO WKS-FIN-CSV
065320*--> SOLIC-9140: SE DESCARTA EL ENCABEZADO DE LA PRIMERA LINEA
065330*    DEL CSV ANTES DE ENTRAR AL CICLO DE CARGA (VER COMENTARIO
065340*    EN LA FD DE PLAENT1).
065350     READ PLAENT1 INTO WKS-LINEA-ACTUAL
065360          AT END MOVE 1 TO WKS-FIN-CSV
065370     END-READ
065380     IF NOT FIN-CSV
065390        READ PLAENT1 INTO WKS-LINEA-ACTUAL
065400             AT END MOVE 1 TO WKS-FIN-CSV
065410        END-READ
065420     END-IF
065430     PERFORM 220-LEE-PLANTACION UNTIL FIN-CSV OR HAY-FALLO-ARCHIVO
065900     CLOSE PLAENT1
066000
066100     IF HAY-FALLO-ARCHIVO
066200        PERFORM 250-RESTAURA-PLANTACIONES
066300        STRING 'Fichero: ' DELIMITED BY SIZE
066400               WKS-NOMBRE-ARCHIVO DELIMITED BY SIZE
066500               ' | Error: ' DELIMITED BY SIZE
066600               WKS-LOG-MENSAJE DELIMITED BY SIZE
066700               INTO WKS-LOG-MENSAJE
066800        END-STRING
066900        PERFORM 900-ESCRIBE-ERROR
067000        DISPLAY '>>> CARGA DE PLANTACIONES RECHAZADA - CORRIDA '
067100                'DETENIDA <<<' UPON CONSOLE
067200        MOVE 13 TO WKS-CFG-RETORNO
067300     ELSE
067400        DISPLAY '>>> PLANTACIONES CARGADO Y CONFIRMADO <<<'
067500                UPON CONSOLE
067600        ADD WKS-INS-ARCHIVO TO WKS-CFG-TOT-INSERTADOS
067700        ADD WKS-ACT-ARCHIVO TO WKS-CFG-TOT-ACTUALIZADOS
067800        ADD WKS-DUP-ARCHIVO TO WKS-CFG-TOT-DUPLICADOS
067900     END-IF.
068000 200-CARGA-PLANTACIONES-E. EXIT.
068100
068200 210-RESPALDA-PLANTACIONES SECTION.
068300     OPEN OUTPUT PLABAK1
068400     MOVE 0 TO WKS-FIN-RESPALDO
068500     START PLAMTR1 KEY IS NOT LESS THAN PLAM-LLAVE
068600          INVALID KEY MOVE 1 TO WKS-FIN-RESPALDO
068700     END-START
068800     PERFORM 211-COPIA-PLANTACION-A-RESPALDO
068900             UNTIL FIN-RESPALDO
069000     CLOSE PLABAK1.
069100 210-RESPALDA-PLANTACIONES-E. EXIT.
069200
069300 211-COPIA-PLANTACION-A-RESPALDO SECTION.
069400     READ PLAMTR1 NEXT RECORD
069500          AT END MOVE 1 TO WKS-FIN-RESPALDO
069600          NOT AT END
069700             MOVE PLAM-REGISTRO TO PLAB-REGISTRO
069800             WRITE PLAB-REGISTRO
069900     END-READ.
070000 211-COPIA-PLANTACION-A-RESPALDO-E. EXIT.
070100
070200 220-LEE-PLANTACION SECTION.
070300     PERFORM 800-PARTE-LINEA-CSV
070400     PERFORM 230-PARSEA-PLANTACION
070500     IF CAMPO-VALIDO
070600        PERFORM 240-COMPARA-PLANTACION
070700     ELSE
070800        MOVE WKS-LT-PRIMEROS-40 TO WKS-LOG-MENSAJE
070900        MOVE 1 TO WKS-FALLO-ARCHIVO
071000     END-IF
071100     IF NOT HAY-FALLO-ARCHIVO
071200        READ PLAENT1 INTO WKS-LINEA-ACTUAL
071300             AT END MOVE 1 TO WKS-FIN-CSV
071400        END-READ
071500     END-IF.
071600 220-LEE-PLANTACION-E. EXIT.
071700
071800 230-PARSEA-PLANTACION SECTION.
071900     MOVE 0 TO WKS-CAMPO-INVALIDO
072000     MOVE WKS-CAMPO (1) TO WKS-INT-TEXTO
072010     PERFORM 740-MIDE-TEXTO-ENTERO
072020     IF WKS-INT-LARGO = 0
072030        OR WKS-INT-TEXTO (1:WKS-INT-LARGO) NOT NUMERIC
072040        MOVE 1 TO WKS-CAMPO-INVALIDO
072050     ELSE
072060        MOVE WKS-INT-TEXTO (1:WKS-INT-LARGO) TO WKS-PLA-ID
072070     END-IF
072500     MOVE WKS-CAMPO (2) TO WKS-PLA-NOMBRE
072600     MOVE WKS-CAMPO (3) TO WKS-DEC-TEXTO
072700     PERFORM 700-CONVIERTE-DECIMAL
072800     IF NOT CAMPO-INVALIDO
072900        MOVE WKS-DEC-VALOR TO WKS-PLA-PRECIO-COMPRA
073000     END-IF
073100     MOVE WKS-CAMPO (4) TO WKS-DEC-TEXTO
073200     PERFORM 700-CONVIERTE-DECIMAL
073300     IF NOT CAMPO-INVALIDO
073400        MOVE WKS-DEC-VALOR TO WKS-PLA-PRECIO-VENTA
073500     END-IF
073600     MOVE WKS-CAMPO (5) TO WKS-PLA-PROXIMA-COSECHA
073700     MOVE WKS-CAMPO (6) TO WKS-INT-TEXTO
073710     PERFORM 740-MIDE-TEXTO-ENTERO
073720     IF WKS-INT-LARGO = 0
073730        OR WKS-INT-TEXTO (1:WKS-INT-LARGO) NOT NUMERIC
073740        MOVE 1 TO WKS-CAMPO-INVALIDO
073750     ELSE
073760        MOVE WKS-INT-TEXTO (1:WKS-INT-LARGO) TO WKS-PLA-ID-GRANJERO
073770     END-IF.
074200 230-PARSEA-PLANTACION-E. EXIT.
074300
074400 240-COMPARA-PLANTACION SECTION.
074500     MOVE WKS-PLA-ID TO PLAM-ID
074600     READ PLAMTR1 KEY IS PLAM-LLAVE
074700          INVALID KEY MOVE 0 TO WKS-LLAVE-ENCONTRADA
074800          NOT INVALID KEY MOVE 1 TO WKS-LLAVE-ENCONTRADA
074900     END-READ
075000     IF LLAVE-NO-ENCONTRADA
075100        MOVE WKS-PLA-REGISTRO TO PLAM-REGISTRO
075200        MOVE WKS-PLA-ID       TO PLAM-ID
075300        WRITE PLAM-REGISTRO
075400        ADD 1 TO WKS-INS-ARCHIVO
075500     ELSE
075600        MOVE 0 TO WKS-HAY-DIFERENCIA
075700*--> PROXIMA-COSECHA SE COMPARA SIEMPRE COMO CADENA (SOLIC-5340)
075800        IF WKS-PLA-NOMBRE        NOT = PLAM-NOMBRE
075900           OR WKS-PLA-PRECIO-COMPRA NOT = PLAM-PRECIO-COMPRA
076000           OR WKS-PLA-PRECIO-VENTA  NOT = PLAM-PRECIO-VENTA
076100           OR WKS-PLA-PROXIMA-COSECHA
076200                                    NOT = PLAM-PROXIMA-COSECHA
076300           OR WKS-PLA-ID-GRANJERO   NOT = PLAM-ID-GRANJERO
076400           MOVE 1 TO WKS-HAY-DIFERENCIA
076500        END-IF
076600        IF HAY-DIFERENCIA
076700           MOVE WKS-PLA-NOMBRE          TO PLAM-NOMBRE
076800           MOVE WKS-PLA-PRECIO-COMPRA   TO PLAM-PRECIO-COMPRA
076900           MOVE WKS-PLA-PRECIO-VENTA    TO PLAM-PRECIO-VENTA
077000           MOVE WKS-PLA-PROXIMA-COSECHA TO PLAM-PROXIMA-COSECHA
077100           MOVE WKS-PLA-ID-GRANJERO     TO PLAM-ID-GRANJERO
077200           REWRITE PLAM-REGISTRO
077300           ADD 1 TO WKS-ACT-ARCHIVO
077400        ELSE
077500           STRING 'Plantacion ID ' DELIMITED BY SIZE
077600                  WKS-PLA-ID DELIMITED BY SIZE
077700                  ' (' DELIMITED BY SIZE
077800                  WKS-PLA-NOMBRE DELIMITED BY SIZE
077900                  ') ya existe y es identica.'
078000                     DELIMITED BY SIZE
078100                  INTO WKS-LOG-MENSAJE
078200           END-STRING
078300           PERFORM 910-ESCRIBE-DUPLICADO
078400           ADD 1 TO WKS-DUP-ARCHIVO
078500        END-IF
078600     END-IF.
078700 240-COMPARA-PLANTACION-E. EXIT.
078800
078900 250-RESTAURA-PLANTACIONES SECTION.
079000     PERFORM 251-BORRA-TODA-PLANTACION
079100     OPEN INPUT PLABAK1
079200     MOVE 0 TO WKS-FIN-RESPALDO
079300     READ PLABAK1 AT END MOVE 1 TO WKS-FIN-RESPALDO END-READ
079400     PERFORM 252-RECARGA-PLANTACION UNTIL FIN-RESPALDO
079500     CLOSE PLABAK1.
079600 250-RESTAURA-PLANTACIONES-E. EXIT.
079700
079800 251-BORRA-TODA-PLANTACION SECTION.
079900     MOVE 0 TO WKS-FIN-RESPALDO
080000     START PLAMTR1 KEY IS NOT LESS THAN PLAM-LLAVE
080100          INVALID KEY MOVE 1 TO WKS-FIN-RESPALDO
080200     END-START
080300     PERFORM 2511-BORRA-UNA-PLANTACION UNTIL FIN-RESPALDO.
080400 251-BORRA-TODA-PLANTACION-E. EXIT.
080500
080600 2511-BORRA-UNA-PLANTACION SECTION.
080700     READ PLAMTR1 NEXT RECORD
080800          AT END MOVE 1 TO WKS-FIN-RESPALDO
080900          NOT AT END DELETE PLAMTR1 RECORD
081000     END-READ.
081100 2511-BORRA-UNA-PLANTACION-E. EXIT.
081200
081300 252-RECARGA-PLANTACION SECTION.
081400     WRITE PLAM-REGISTRO FROM PLAB-REGISTRO
081500     READ PLABAK1 AT END MOVE 1 TO WKS-FIN-RESPALDO END-READ.
081600 252-RECARGA-PLANTACION-E. EXIT.
081700
081800******************************************************************
081900*                     C A R G A   D E   R I E G O S              *
082000******************************************************************
082100 300-CARGA-RIEGOS SECTION.
082200     MOVE 'RIEGOS'               TO WKS-NOMBRE-ARCHIVO
082300     DISPLAY '>>> INICIANDO CARGA DE ' WKS-NOMBRE-ARCHIVO
082400             UPON CONSOLE
082500     MOVE ZEROES TO WKS-CONTADORES-ARCHIVO
082600     MOVE 0      TO WKS-FALLO-ARCHIVO
082700
082800     PERFORM 310-RESPALDA-RIEGOS
082900
083000     OPEN INPUT RIGENT1
083010     MOVE 0 TO WKS-FIN-CSV
083020*--> SOLIC-9140: SE DESCARTA EL ENCABEZADO DE LA PRIMERA LINEA
083030*    DEL CSV ANTES DE ENTRAR AL CICLO DE CARGA (VER COMENTARIO
083040*    EN LA FD DE RIGENT1).
083050     READ RIGENT1 INTO WKS-LINEA-ACTUAL
083060          AT END MOVE 1 TO WKS-FIN-CSV
083070     END-READ
083080     IF NOT FIN-CSV
083090        READ RIGENT1 INTO WKS-LINEA-ACTUAL
083100             AT END MOVE 1 TO WKS-FIN-CSV
083110        END-READ
083120     END-IF
083130     PERFORM 320-LEE-RIEGO UNTIL FIN-CSV OR HAY-FALLO-ARCHIVO
083600     CLOSE RIGENT1
083700
083800     IF HAY-FALLO-ARCHIVO
083900        PERFORM 350-RESTAURA-RIEGOS
084000        STRING 'Fichero: ' DELIMITED BY SIZE
084100               WKS-NOMBRE-ARCHIVO DELIMITED BY SIZE
084200               ' | Error: ' DELIMITED BY SIZE
084300               WKS-LOG-MENSAJE DELIMITED BY SIZE
084400               INTO WKS-LOG-MENSAJE
084500        END-STRING
084600        PERFORM 900-ESCRIBE-ERROR
084700        DISPLAY '>>> CARGA DE RIEGOS RECHAZADA - CORRIDA '
084800                'DETENIDA <<<' UPON CONSOLE
084900        MOVE 14 TO WKS-CFG-RETORNO
085000     ELSE
085100        DISPLAY '>>> RIEGOS CARGADO Y CONFIRMADO <<<'
085200                UPON CONSOLE
085300        ADD WKS-INS-ARCHIVO TO WKS-CFG-TOT-INSERTADOS
085400        ADD WKS-ACT-ARCHIVO TO WKS-CFG-TOT-ACTUALIZADOS
085500        ADD WKS-DUP-ARCHIVO TO WKS-CFG-TOT-DUPLICADOS
085600     END-IF.
085700 300-CARGA-RIEGOS-E. EXIT.
085800
085900 310-RESPALDA-RIEGOS SECTION.
086000     OPEN OUTPUT RIGBAK1
086100     MOVE 0 TO WKS-FIN-RESPALDO
086200     START RIGMTR1 KEY IS NOT LESS THAN RIGM-LLAVE
086300          INVALID KEY MOVE 1 TO WKS-FIN-RESPALDO
086400     END-START
086500     PERFORM 311-COPIA-RIEGO-A-RESPALDO UNTIL FIN-RESPALDO
086600     CLOSE RIGBAK1.
086700 310-RESPALDA-RIEGOS-E. EXIT.
086800
086900 311-COPIA-RIEGO-A-RESPALDO SECTION.
087000     READ RIGMTR1 NEXT RECORD
087100          AT END MOVE 1 TO WKS-FIN-RESPALDO
087200          NOT AT END
087300             MOVE RIGM-REGISTRO TO RIGB-REGISTRO
087400             WRITE RIGB-REGISTRO
087500     END-READ.
087600 311-COPIA-RIEGO-A-RESPALDO-E. EXIT.
087700
087800 320-LEE-RIEGO SECTION.
087900     PERFORM 800-PARTE-LINEA-CSV
088000     PERFORM 330-PARSEA-RIEGO
088100     IF CAMPO-VALIDO
088200        PERFORM 340-COMPARA-RIEGO
088300     ELSE
088400        MOVE WKS-LT-PRIMEROS-40 TO WKS-LOG-MENSAJE
088500        MOVE 1 TO WKS-FALLO-ARCHIVO
088600     END-IF
088700     IF NOT HAY-FALLO-ARCHIVO
088800        READ RIGENT1 INTO WKS-LINEA-ACTUAL
088900             AT END MOVE 1 TO WKS-FIN-CSV
089000        END-READ
089100     END-IF.
089200 320-LEE-RIEGO-E. EXIT.
089300
089400 330-PARSEA-RIEGO SECTION.
089500     MOVE 0 TO WKS-CAMPO-INVALIDO
089600     MOVE WKS-CAMPO (1) TO WKS-INT-TEXTO
089610     PERFORM 740-MIDE-TEXTO-ENTERO
089620     IF WKS-INT-LARGO = 0
089630        OR WKS-INT-TEXTO (1:WKS-INT-LARGO) NOT NUMERIC
089640        MOVE 1 TO WKS-CAMPO-INVALIDO
089650     ELSE
089660        MOVE WKS-INT-TEXTO (1:WKS-INT-LARGO) TO WKS-RIG-ID
089670     END-IF
090100     MOVE WKS-CAMPO (2) TO WKS-RIG-TIPO
090200     MOVE WKS-CAMPO (3) TO WKS-DEC-TEXTO
090300     PERFORM 700-CONVIERTE-DECIMAL
090400     IF NOT CAMPO-INVALIDO
090500        MOVE WKS-DEC-VALOR TO WKS-RIG-VELOCIDAD
090600     END-IF
090700     MOVE WKS-CAMPO (4) TO WKS-INT-TEXTO
090710     PERFORM 740-MIDE-TEXTO-ENTERO
090720     IF WKS-INT-LARGO = 0
090730        OR WKS-INT-TEXTO (1:WKS-INT-LARGO) NOT NUMERIC
090740        MOVE 1 TO WKS-CAMPO-INVALIDO
090750     ELSE
090760        MOVE WKS-INT-TEXTO (1:WKS-INT-LARGO) TO WKS-RIG-ID-PLANTACION
090770     END-IF.
091200 330-PARSEA-RIEGO-E. EXIT.
091300
091400 340-COMPARA-RIEGO SECTION.
091500     MOVE WKS-RIG-ID TO RIGM-ID
091600     READ RIGMTR1 KEY IS RIGM-LLAVE
091700          INVALID KEY MOVE 0 TO WKS-LLAVE-ENCONTRADA
091800          NOT INVALID KEY MOVE 1 TO WKS-LLAVE-ENCONTRADA
091900     END-READ
092000     IF LLAVE-NO-ENCONTRADA
092100        MOVE WKS-RIG-REGISTRO TO RIGM-REGISTRO
092200        MOVE WKS-RIG-ID       TO RIGM-ID
092300        WRITE RIGM-REGISTRO
092400        ADD 1 TO WKS-INS-ARCHIVO
092500     ELSE
092600        MOVE 0 TO WKS-HAY-DIFERENCIA
092700        IF WKS-RIG-TIPO          NOT = RIGM-TIPO
092800           OR WKS-RIG-VELOCIDAD     NOT = RIGM-VELOCIDAD
092900           OR WKS-RIG-ID-PLANTACION NOT = RIGM-ID-PLANTACION
093000           MOVE 1 TO WKS-HAY-DIFERENCIA
093100        END-IF
093200        IF HAY-DIFERENCIA
093300           MOVE WKS-RIG-TIPO          TO RIGM-TIPO
093400           MOVE WKS-RIG-VELOCIDAD     TO RIGM-VELOCIDAD
093500           MOVE WKS-RIG-ID-PLANTACION TO RIGM-ID-PLANTACION
093600           REWRITE RIGM-REGISTRO
093700           ADD 1 TO WKS-ACT-ARCHIVO
093800        ELSE
093900           STRING 'Riego ID ' DELIMITED BY SIZE
094000                  WKS-RIG-ID DELIMITED BY SIZE
094100                  ' (' DELIMITED BY SIZE
094200                  WKS-RIG-TIPO DELIMITED BY SIZE
094300                  ') ya existe y es identico.'
094400                     DELIMITED BY SIZE
094500                  INTO WKS-LOG-MENSAJE
094600           END-STRING
094700           PERFORM 910-ESCRIBE-DUPLICADO
094800           ADD 1 TO WKS-DUP-ARCHIVO
094900        END-IF
095000     END-IF.
095100 340-COMPARA-RIEGO-E. EXIT.
095200
095300 350-RESTAURA-RIEGOS SECTION.
095400     PERFORM 351-BORRA-TODO-RIEGO
095500     OPEN INPUT RIGBAK1
095600     MOVE 0 TO WKS-FIN-RESPALDO
095700     READ RIGBAK1 AT END MOVE 1 TO WKS-FIN-RESPALDO END-READ
095800     PERFORM 352-RECARGA-RIEGO UNTIL FIN-RESPALDO
095900     CLOSE RIGBAK1.
096000 350-RESTAURA-RIEGOS-E. EXIT.
096100
096200 351-BORRA-TODO-RIEGO SECTION.
096300     MOVE 0 TO WKS-FIN-RESPALDO
096400     START RIGMTR1 KEY IS NOT LESS THAN RIGM-LLAVE
096500          INVALID KEY MOVE 1 TO WKS-FIN-RESPALDO
096600     END-START
096700     PERFORM 3511-BORRA-UN-RIEGO UNTIL FIN-RESPALDO.
096800 351-BORRA-TODO-RIEGO-E. EXIT.
096900
097000 3511-BORRA-UN-RIEGO SECTION.
097100     READ RIGMTR1 NEXT RECORD
097200          AT END MOVE 1 TO WKS-FIN-RESPALDO
097300          NOT AT END DELETE RIGMTR1 RECORD
097400     END-READ.
097500 3511-BORRA-UN-RIEGO-E. EXIT.
097600
097700 352-RECARGA-RIEGO SECTION.
097800     WRITE RIGM-REGISTRO FROM RIGB-REGISTRO
097900     READ RIGBAK1 AT END MOVE 1 TO WKS-FIN-RESPALDO END-READ.
098000 352-RECARGA-RIEGO-E. EXIT.
098100
098200******************************************************************
098300*              C A R G A   D E   C O N S T R U C C I O N E S     *
098400******************************************************************
098500 400-CARGA-CONSTRUCCIONES SECTION.
098600     MOVE 'CONSTRUCCIONES'       TO WKS-NOMBRE-ARCHIVO
098700     DISPLAY '>>> INICIANDO CARGA DE ' WKS-NOMBRE-ARCHIVO
098800             UPON CONSOLE
098900     MOVE ZEROES TO WKS-CONTADORES-ARCHIVO
099000     MOVE 0      TO WKS-FALLO-ARCHIVO
099100
099200     PERFORM 410-RESPALDA-CONSTRUCCIONES
099300
099400     OPEN INPUT CONENT1
099410     MOVE 0 TO WKS-FIN-CSV
099420*--> SOLIC-9140: SE DESCARTA EL ENCABEZADO DE LA PRIMERA LINEA
099430*    DEL CSV ANTES DE ENTRAR AL CICLO DE CARGA (VER COMENTARIO
099440*    EN LA FD DE CONENT1).
099450     READ CONENT1 INTO WKS-LINEA-ACTUAL
099460          AT END MOVE 1 TO WKS-FIN-CSV
099470     END-READ
099480     IF NOT FIN-CSV
099490        READ CONENT1 INTO WKS-LINEA-ACTUAL
099500             AT END MOVE 1 TO WKS-FIN-CSV
099510        END-READ
099520     END-IF
099530     PERFORM 420-LEE-CONSTRUCCION
099540             UNTIL FIN-CSV OR HAY-FALLO-ARCHIVO
100100     CLOSE CONENT1
100200
100300     IF HAY-FALLO-ARCHIVO
100400        PERFORM 450-RESTAURA-CONSTRUCCIONES
100500        STRING 'Fichero: ' DELIMITED BY SIZE
100600               WKS-NOMBRE-ARCHIVO DELIMITED BY SIZE
100700               ' | Error: ' DELIMITED BY SIZE
100800               WKS-LOG-MENSAJE DELIMITED BY SIZE
100900               INTO WKS-LOG-MENSAJE
101000        END-STRING
101100        PERFORM 900-ESCRIBE-ERROR
101200        DISPLAY '>>> CARGA DE CONSTRUCCIONES RECHAZADA - '
101300                'CORRIDA DETENIDA <<<' UPON CONSOLE
101400        MOVE 15 TO WKS-CFG-RETORNO
101500     ELSE
101600        DISPLAY '>>> CONSTRUCCIONES CARGADO Y CONFIRMADO <<<'
101700                UPON CONSOLE
101800        ADD WKS-INS-ARCHIVO TO WKS-CFG-TOT-INSERTADOS
101900        ADD WKS-ACT-ARCHIVO TO WKS-CFG-TOT-ACTUALIZADOS
102000        ADD WKS-DUP-ARCHIVO TO WKS-CFG-TOT-DUPLICADOS
102100     END-IF.
102200 400-CARGA-CONSTRUCCIONES-E. EXIT.
102300
102400 410-RESPALDA-CONSTRUCCIONES SECTION.
102500     OPEN OUTPUT CONBAK1
102600     MOVE 0 TO WKS-FIN-RESPALDO
102700     START CONMTR1 KEY IS NOT LESS THAN CONM-LLAVE
102800          INVALID KEY MOVE 1 TO WKS-FIN-RESPALDO
102900     END-START
103000     PERFORM 411-COPIA-CONSTRUCCION-A-RESPALDO
103100             UNTIL FIN-RESPALDO
103200     CLOSE CONBAK1.
103300 410-RESPALDA-CONSTRUCCIONES-E. EXIT.
103400
103500 411-COPIA-CONSTRUCCION-A-RESPALDO SECTION.
103600     READ CONMTR1 NEXT RECORD
103700          AT END MOVE 1 TO WKS-FIN-RESPALDO
103800          NOT AT END
103900             MOVE CONM-REGISTRO TO CONB-REGISTRO
104000             WRITE CONB-REGISTRO
104100     END-READ.
104200 411-COPIA-CONSTRUCCION-A-RESPALDO-E. EXIT.
104300
104400 420-LEE-CONSTRUCCION SECTION.
104500     PERFORM 800-PARTE-LINEA-CSV
104600     PERFORM 430-PARSEA-CONSTRUCCION
104700     IF CAMPO-VALIDO
104800        PERFORM 440-COMPARA-CONSTRUCCION
104900     ELSE
105000        MOVE WKS-LT-PRIMEROS-40 TO WKS-LOG-MENSAJE
105100        MOVE 1 TO WKS-FALLO-ARCHIVO
105200     END-IF
105300     IF NOT HAY-FALLO-ARCHIVO
105400        READ CONENT1 INTO WKS-LINEA-ACTUAL
105500             AT END MOVE 1 TO WKS-FIN-CSV
105600        END-READ
105700     END-IF.
105800 420-LEE-CONSTRUCCION-E. EXIT.
105900
106000 430-PARSEA-CONSTRUCCION SECTION.
106100     MOVE 0 TO WKS-CAMPO-INVALIDO
106200     MOVE WKS-CAMPO (1) TO WKS-INT-TEXTO
106210     PERFORM 740-MIDE-TEXTO-ENTERO
106220     IF WKS-INT-LARGO = 0
106230        OR WKS-INT-TEXTO (1:WKS-INT-LARGO) NOT NUMERIC
106240        MOVE 1 TO WKS-CAMPO-INVALIDO
106250     ELSE
106260        MOVE WKS-INT-TEXTO (1:WKS-INT-LARGO) TO WKS-CON-ID
106270     END-IF
106700     MOVE WKS-CAMPO (2) TO WKS-CON-NOMBRE
106800     MOVE WKS-CAMPO (3) TO WKS-DEC-TEXTO
106900     PERFORM 700-CONVIERTE-DECIMAL
107000     IF NOT CAMPO-INVALIDO
107100        MOVE WKS-DEC-VALOR TO WKS-CON-PRECIO
107200     END-IF
107300*--> PROPIETARIO OPCIONAL (SOLIC-5601): CAMPO VACIO = SIN DUENO
107400     IF WKS-CAMPO (4) = SPACES
107500        MOVE ZEROES TO WKS-CON-ID-GRANJERO
107600        SET WKS-CON-SIN-PROPIETARIO TO TRUE
107700     ELSE
107800        IF WKS-CAMPO (4) NOT NUMERIC
107900           MOVE 1 TO WKS-CAMPO-INVALIDO
108000        ELSE
108100           MOVE WKS-CAMPO (4) TO WKS-CON-ID-GRANJERO
108200           SET WKS-CON-CON-PROPIETARIO TO TRUE
108300        END-IF
108400     END-IF.
108500 430-PARSEA-CONSTRUCCION-E. EXIT.
108600
108700 440-COMPARA-CONSTRUCCION SECTION.
108800     MOVE WKS-CON-ID TO CONM-ID
108900     READ CONMTR1 KEY IS CONM-LLAVE
109000          INVALID KEY MOVE 0 TO WKS-LLAVE-ENCONTRADA
109100          NOT INVALID KEY MOVE 1 TO WKS-LLAVE-ENCONTRADA
109200     END-READ
109300     IF LLAVE-NO-ENCONTRADA
109400        MOVE WKS-CON-REGISTRO TO CONM-REGISTRO
109500        MOVE WKS-CON-ID       TO CONM-ID
109600        WRITE CONM-REGISTRO
109700        ADD 1 TO WKS-INS-ARCHIVO
109800     ELSE
109900        MOVE 0 TO WKS-HAY-DIFERENCIA
110000        IF WKS-CON-NOMBRE NOT = CONM-NOMBRE
110100           OR WKS-CON-PRECIO NOT = CONM-PRECIO
110200           MOVE 1 TO WKS-HAY-DIFERENCIA
110300        END-IF
110400*--> COMPARACION DE TRES VALORES DEL PROPIETARIO OPCIONAL
110500        IF WKS-CON-ID-GRANJERO-NULL NOT = CONM-ID-GRANJERO-NULL
110600           MOVE 1 TO WKS-HAY-DIFERENCIA
110700        ELSE
110800           IF WKS-CON-CON-PROPIETARIO
110900              AND WKS-CON-ID-GRANJERO NOT = CONM-ID-GRANJERO
111000              MOVE 1 TO WKS-HAY-DIFERENCIA
111100           END-IF
111200        END-IF
111300        IF HAY-DIFERENCIA
111400           MOVE WKS-CON-NOMBRE           TO CONM-NOMBRE
111500           MOVE WKS-CON-PRECIO           TO CONM-PRECIO
111600           MOVE WKS-CON-ID-GRANJERO      TO CONM-ID-GRANJERO
111700           MOVE WKS-CON-ID-GRANJERO-NULL TO CONM-ID-GRANJERO-NULL
111800           REWRITE CONM-REGISTRO
111900           ADD 1 TO WKS-ACT-ARCHIVO
112000        ELSE
112100           STRING 'Construccion ID ' DELIMITED BY SIZE
112200                  WKS-CON-ID DELIMITED BY SIZE
112300                  ' (' DELIMITED BY SIZE
112400                  WKS-CON-NOMBRE DELIMITED BY SIZE
112500                  ') ya existe y es identica.'
112600                     DELIMITED BY SIZE
112700                  INTO WKS-LOG-MENSAJE
112800           END-STRING
112900           PERFORM 910-ESCRIBE-DUPLICADO
113000           ADD 1 TO WKS-DUP-ARCHIVO
113100        END-IF
113200     END-IF.
113300 440-COMPARA-CONSTRUCCION-E. EXIT.
113400
113500 450-RESTAURA-CONSTRUCCIONES SECTION.
113600     PERFORM 451-BORRA-TODA-CONSTRUCCION
113700     OPEN INPUT CONBAK1
113800     MOVE 0 TO WKS-FIN-RESPALDO
113900     READ CONBAK1 AT END MOVE 1 TO WKS-FIN-RESPALDO END-READ
114000     PERFORM 452-RECARGA-CONSTRUCCION UNTIL FIN-RESPALDO
114100     CLOSE CONBAK1.
114200 450-RESTAURA-CONSTRUCCIONES-E. EXIT.
114300
114400 451-BORRA-TODA-CONSTRUCCION SECTION.
114500     MOVE 0 TO WKS-FIN-RESPALDO
114600     START CONMTR1 KEY IS NOT LESS THAN CONM-LLAVE
114700          INVALID KEY MOVE 1 TO WKS-FIN-RESPALDO
114800     END-START
114900     PERFORM 4511-BORRA-UNA-CONSTRUCCION UNTIL FIN-RESPALDO.
115000 451-BORRA-TODA-CONSTRUCCION-E. EXIT.
115100
115200 4511-BORRA-UNA-CONSTRUCCION SECTION.
115300     READ CONMTR1 NEXT RECORD
115400          AT END MOVE 1 TO WKS-FIN-RESPALDO
115500          NOT AT END DELETE CONMTR1 RECORD
115600     END-READ.
115700 4511-BORRA-UNA-CONSTRUCCION-E. EXIT.
115800
115900 452-RECARGA-CONSTRUCCION SECTION.
116000     WRITE CONM-REGISTRO FROM CONB-REGISTRO
116100     READ CONBAK1 AT END MOVE 1 TO WKS-FIN-RESPALDO END-READ.
116200 452-RECARGA-CONSTRUCCION-E. EXIT.
116300
116400******************************************************************
116500*                   C A R G A   D E   T R A C T O R E S          *
116600******************************************************************
116700 500-CARGA-TRACTORES SECTION.
116800     MOVE 'TRACTORES'            TO WKS-NOMBRE-ARCHIVO
116900     DISPLAY '>>> INICIANDO CARGA DE ' WKS-NOMBRE-ARCHIVO
117000             UPON CONSOLE
117100     MOVE ZEROES TO WKS-CONTADORES-ARCHIVO
117200     MOVE 0      TO WKS-FALLO-ARCHIVO
117300
117400     PERFORM 510-RESPALDA-TRACTORES
117500
117600     OPEN INPUT TRAENT1
117610     MOVE 0 TO WKS-FIN-CSV
117620*--> SOLIC-9140: SE DESCARTA EL ENCABEZADO DE LA PRIMERA LINEA
117630*    DEL CSV ANTES DE ENTRAR AL CICLO DE CARGA (VER COMENTARIO
117640*    EN LA FD DE TRAENT1).
117650     READ TRAENT1 INTO WKS-LINEA-ACTUAL
117660          AT END MOVE 1 TO WKS-FIN-CSV
117670     END-READ
117680     IF NOT FIN-CSV
117690        READ TRAENT1 INTO WKS-LINEA-ACTUAL
117700             AT END MOVE 1 TO WKS-FIN-CSV
117710        END-READ
117720     END-IF
117730     PERFORM 520-LEE-TRACTOR UNTIL FIN-CSV OR HAY-FALLO-ARCHIVO
118200     CLOSE TRAENT1
118300
118400     IF HAY-FALLO-ARCHIVO
118500        PERFORM 550-RESTAURA-TRACTORES
118600        STRING 'Fichero: ' DELIMITED BY SIZE
118700               WKS-NOMBRE-ARCHIVO DELIMITED BY SIZE
118800               ' | Error: ' DELIMITED BY SIZE
118900               WKS-LOG-MENSAJE DELIMITED BY SIZE
119000               INTO WKS-LOG-MENSAJE
119100        END-STRING
119200        PERFORM 900-ESCRIBE-ERROR
119300        DISPLAY '>>> CARGA DE TRACTORES RECHAZADA - CORRIDA '
119400                'DETENIDA <<<' UPON CONSOLE
119500        MOVE 16 TO WKS-CFG-RETORNO
119600     ELSE
119700        DISPLAY '>>> TRACTORES CARGADO Y CONFIRMADO <<<'
119800                UPON CONSOLE
119900        ADD WKS-INS-ARCHIVO TO WKS-CFG-TOT-INSERTADOS
120000        ADD WKS-ACT-ARCHIVO TO WKS-CFG-TOT-ACTUALIZADOS
120100        ADD WKS-DUP-ARCHIVO TO WKS-CFG-TOT-DUPLICADOS
120200     END-IF.
120300 500-CARGA-TRACTORES-E. EXIT.
120400
120500 510-RESPALDA-TRACTORES SECTION.
120600     OPEN OUTPUT TRABAK1
120700     MOVE 0 TO WKS-FIN-RESPALDO
120800     START TRAMTR1 KEY IS NOT LESS THAN TRAM-LLAVE
120900          INVALID KEY MOVE 1 TO WKS-FIN-RESPALDO
121000     END-START
121100     PERFORM 511-COPIA-TRACTOR-A-RESPALDO UNTIL FIN-RESPALDO
121200     CLOSE TRABAK1.
121300 510-RESPALDA-TRACTORES-E. EXIT.
121400
121500 511-COPIA-TRACTOR-A-RESPALDO SECTION.
121600     READ TRAMTR1 NEXT RECORD
121700          AT END MOVE 1 TO WKS-FIN-RESPALDO
121800          NOT AT END
121900             MOVE TRAM-REGISTRO TO TRAB-REGISTRO
122000             WRITE TRAB-REGISTRO
122100     END-READ.
122200 511-COPIA-TRACTOR-A-RESPALDO-E. EXIT.
122300
122400 520-LEE-TRACTOR SECTION.
122500     PERFORM 800-PARTE-LINEA-CSV
122600     PERFORM 530-PARSEA-TRACTOR
122700     IF CAMPO-VALIDO
122800        PERFORM 540-COMPARA-TRACTOR
122900     ELSE
123000        MOVE WKS-LT-PRIMEROS-40 TO WKS-LOG-MENSAJE
123100        MOVE 1 TO WKS-FALLO-ARCHIVO
123200     END-IF
123300     IF NOT HAY-FALLO-ARCHIVO
123400        READ TRAENT1 INTO WKS-LINEA-ACTUAL
123500             AT END MOVE 1 TO WKS-FIN-CSV
123600        END-READ
123700     END-IF.
123800 520-LEE-TRACTOR-E. EXIT.
123900
124000 530-PARSEA-TRACTOR SECTION.
124100     MOVE 0 TO WKS-CAMPO-INVALIDO
124200     MOVE WKS-CAMPO (1) TO WKS-INT-TEXTO
124210     PERFORM 740-MIDE-TEXTO-ENTERO
124220     IF WKS-INT-LARGO = 0
124230        OR WKS-INT-TEXTO (1:WKS-INT-LARGO) NOT NUMERIC
124240        MOVE 1 TO WKS-CAMPO-INVALIDO
124250     ELSE
124260        MOVE WKS-INT-TEXTO (1:WKS-INT-LARGO) TO WKS-TRA-ID
124270     END-IF
124700     MOVE WKS-CAMPO (2) TO WKS-TRA-MODELO
124800     MOVE WKS-CAMPO (3) TO WKS-INT-TEXTO
124810     PERFORM 740-MIDE-TEXTO-ENTERO
124820     IF WKS-INT-LARGO = 0
124830        OR WKS-INT-TEXTO (1:WKS-INT-LARGO) NOT NUMERIC
124840        MOVE 1 TO WKS-CAMPO-INVALIDO
124850     ELSE
124860        MOVE WKS-INT-TEXTO (1:WKS-INT-LARGO) TO WKS-TRA-VELOCIDAD
124870     END-IF
125300     MOVE WKS-CAMPO (4) TO WKS-DEC-TEXTO
125400     PERFORM 700-CONVIERTE-DECIMAL
125500     IF NOT CAMPO-INVALIDO
125600        MOVE WKS-DEC-VALOR TO WKS-TRA-PRECIO-VENTA
125700     END-IF
125800*--> CONSTRUCCION OPCIONAL (SOLIC-5601): CAMPO VACIO = SIN ALBERGUE
125900     IF WKS-CAMPO (5) = SPACES
126000        MOVE ZEROES TO WKS-TRA-ID-CONSTRUCCION
126100        SET WKS-TRA-SIN-CONSTRUCCION TO TRUE
126200     ELSE
126300        IF WKS-CAMPO (5) NOT NUMERIC
126400           MOVE 1 TO WKS-CAMPO-INVALIDO
126500        ELSE
126600           MOVE WKS-CAMPO (5) TO WKS-TRA-ID-CONSTRUCCION
126700           SET WKS-TRA-CON-CONSTRUCCION TO TRUE
126800        END-IF
126900     END-IF.
127000 530-PARSEA-TRACTOR-E. EXIT.
127100
127200 540-COMPARA-TRACTOR SECTION.
127300     MOVE WKS-TRA-ID TO TRAM-ID
127400     READ TRAMTR1 KEY IS TRAM-LLAVE
127500          INVALID KEY MOVE 0 TO WKS-LLAVE-ENCONTRADA
127600          NOT INVALID KEY MOVE 1 TO WKS-LLAVE-ENCONTRADA
127700     END-READ
127800     IF LLAVE-NO-ENCONTRADA
127900        MOVE WKS-TRA-REGISTRO TO TRAM-REGISTRO
128000        MOVE WKS-TRA-ID       TO TRAM-ID
128100        WRITE TRAM-REGISTRO
128200        ADD 1 TO WKS-INS-ARCHIVO
128300     ELSE
128400        MOVE 0 TO WKS-HAY-DIFERENCIA
128500        IF WKS-TRA-MODELO NOT = TRAM-MODELO
128600           OR WKS-TRA-VELOCIDAD NOT = TRAM-VELOCIDAD
128700           OR WKS-TRA-PRECIO-VENTA NOT = TRAM-PRECIO-VENTA
128800           MOVE 1 TO WKS-HAY-DIFERENCIA
128900        END-IF
129000*--> COMPARACION DE TRES VALORES DE LA CONSTRUCCION OPCIONAL
129100        IF WKS-TRA-ID-CONSTR-NULL NOT = TRAM-ID-CONSTR-NULL
129200           MOVE 1 TO WKS-HAY-DIFERENCIA
129300        ELSE
129400           IF WKS-TRA-CON-CONSTRUCCION
129500              AND WKS-TRA-ID-CONSTRUCCION
129600                             NOT = TRAM-ID-CONSTRUCCION
129700              MOVE 1 TO WKS-HAY-DIFERENCIA
129800           END-IF
129900        END-IF
130000        IF HAY-DIFERENCIA
130100           MOVE WKS-TRA-MODELO          TO TRAM-MODELO
130200           MOVE WKS-TRA-VELOCIDAD       TO TRAM-VELOCIDAD
130300           MOVE WKS-TRA-PRECIO-VENTA    TO TRAM-PRECIO-VENTA
130400           MOVE WKS-TRA-ID-CONSTRUCCION TO TRAM-ID-CONSTRUCCION
130500           MOVE WKS-TRA-ID-CONSTR-NULL  TO TRAM-ID-CONSTR-NULL
130600           REWRITE TRAM-REGISTRO
130700           ADD 1 TO WKS-ACT-ARCHIVO
130800        ELSE
130900           STRING 'Tractor ID ' DELIMITED BY SIZE
131000                  WKS-TRA-ID DELIMITED BY SIZE
131100                  ' (' DELIMITED BY SIZE
131200                  WKS-TRA-MODELO DELIMITED BY SIZE
131300                  ') ya existe y es identico.'
131400                     DELIMITED BY SIZE
131500                  INTO WKS-LOG-MENSAJE
131600           END-STRING
131700           PERFORM 910-ESCRIBE-DUPLICADO
131800           ADD 1 TO WKS-DUP-ARCHIVO
131900        END-IF
132000     END-IF.
132100 540-COMPARA-TRACTOR-E. EXIT.
132200
132300 550-RESTAURA-TRACTORES SECTION.
132400     PERFORM 551-BORRA-TODO-TRACTOR
132500     OPEN INPUT TRABAK1
132600     MOVE 0 TO WKS-FIN-RESPALDO
132700     READ TRABAK1 AT END MOVE 1 TO WKS-FIN-RESPALDO END-READ
132800     PERFORM 552-RECARGA-TRACTOR UNTIL FIN-RESPALDO
132900     CLOSE TRABAK1.
133000 550-RESTAURA-TRACTORES-E. EXIT.
133100
133200 551-BORRA-TODO-TRACTOR SECTION.
133300     MOVE 0 TO WKS-FIN-RESPALDO
133400     START TRAMTR1 KEY IS NOT LESS THAN TRAM-LLAVE
133500          INVALID KEY MOVE 1 TO WKS-FIN-RESPALDO
133600     END-START
133700     PERFORM 5511-BORRA-UN-TRACTOR UNTIL FIN-RESPALDO.
133800 551-BORRA-TODO-TRACTOR-E. EXIT.
133900
134000 5511-BORRA-UN-TRACTOR SECTION.
134100     READ TRAMTR1 NEXT RECORD
134200          AT END MOVE 1 TO WKS-FIN-RESPALDO
134300          NOT AT END DELETE TRAMTR1 RECORD
134400     END-READ.
134500 5511-BORRA-UN-TRACTOR-E. EXIT.
134600
134700 552-RECARGA-TRACTOR SECTION.
134800     WRITE TRAM-REGISTRO FROM TRAB-REGISTRO
134900     READ TRABAK1 AT END MOVE 1 TO WKS-FIN-RESPALDO END-READ.
135000 552-RECARGA-TRACTOR-E. EXIT.
135100
135200******************************************************************
135300*         C A R G A   D E   G R A N J E R O - G R A N J E R O     *
135400******************************************************************
135500 600-CARGA-GRANJERO-GRANJERO SECTION.
135600     MOVE 'GRANJERO-GRANJERO'    TO WKS-NOMBRE-ARCHIVO
135700     DISPLAY '>>> INICIANDO CARGA DE ' WKS-NOMBRE-ARCHIVO
135800             UPON CONSOLE
135900     MOVE ZEROES TO WKS-CONTADORES-ARCHIVO
136000     MOVE 0      TO WKS-FALLO-ARCHIVO
136100
136200     PERFORM 610-RESPALDA-GRAN-GRAN
136300
136400     OPEN INPUT GRVENT1
136410     MOVE 0 TO WKS-FIN-CSV
136420*--> SOLIC-9140: SE DESCARTA EL ENCABEZADO DE LA PRIMERA LINEA
136430*    DEL CSV ANTES DE ENTRAR AL CICLO DE CARGA (VER COMENTARIO
136440*    EN LA FD DE GRVENT1).
136450     READ GRVENT1 INTO WKS-LINEA-ACTUAL
136460          AT END MOVE 1 TO WKS-FIN-CSV
136470     END-READ
136480     IF NOT FIN-CSV
136490        READ GRVENT1 INTO WKS-LINEA-ACTUAL
136500             AT END MOVE 1 TO WKS-FIN-CSV
136510        END-READ
136520     END-IF
136530     PERFORM 620-LEE-GRAN-GRAN UNTIL FIN-CSV OR HAY-FALLO-ARCHIVO
137000     CLOSE GRVENT1
137100
137200     IF HAY-FALLO-ARCHIVO
137300        PERFORM 650-RESTAURA-GRAN-GRAN
137400        STRING 'Fichero: ' DELIMITED BY SIZE
137500               WKS-NOMBRE-ARCHIVO DELIMITED BY SIZE
137600               ' | Error: ' DELIMITED BY SIZE
137700               WKS-LOG-MENSAJE DELIMITED BY SIZE
137800               INTO WKS-LOG-MENSAJE
137900        END-STRING
138000        PERFORM 900-ESCRIBE-ERROR
138100        DISPLAY '>>> CARGA DE GRANJERO-GRANJERO RECHAZADA - '
138200                'CORRIDA DETENIDA <<<' UPON CONSOLE
138300        MOVE 17 TO WKS-CFG-RETORNO
138400     ELSE
138500        DISPLAY '>>> GRANJERO-GRANJERO CARGADO Y CONFIRMADO <<<'
138600                UPON CONSOLE
138700        ADD WKS-INS-ARCHIVO TO WKS-CFG-TOT-INSERTADOS
138800        ADD WKS-ACT-ARCHIVO TO WKS-CFG-TOT-ACTUALIZADOS
138900        ADD WKS-DUP-ARCHIVO TO WKS-CFG-TOT-DUPLICADOS
139000     END-IF.
139100 600-CARGA-GRANJERO-GRANJERO-E. EXIT.
139200
139300 610-RESPALDA-GRAN-GRAN SECTION.
139400     OPEN OUTPUT GRVBAK1
139500     MOVE 0 TO WKS-FIN-RESPALDO
139600     START GRVMTR1 KEY IS NOT LESS THAN GRVM-LLAVE
139700          INVALID KEY MOVE 1 TO WKS-FIN-RESPALDO
139800     END-START
139900     PERFORM 611-COPIA-GRAN-GRAN-A-RESPALDO UNTIL FIN-RESPALDO
140000     CLOSE GRVBAK1.
140100 610-RESPALDA-GRAN-GRAN-E. EXIT.
140200
140300 611-COPIA-GRAN-GRAN-A-RESPALDO SECTION.
140400     READ GRVMTR1 NEXT RECORD
140500          AT END MOVE 1 TO WKS-FIN-RESPALDO
140600          NOT AT END
140700             MOVE GRVM-REGISTRO TO GRVB-REGISTRO
140800             WRITE GRVB-REGISTRO
140900     END-READ.
141000 611-COPIA-GRAN-GRAN-A-RESPALDO-E. EXIT.
141100
141200 620-LEE-GRAN-GRAN SECTION.
141300     PERFORM 800-PARTE-LINEA-CSV
141400     PERFORM 630-PARSEA-GRAN-GRAN
141500     IF CAMPO-VALIDO
141600        PERFORM 640-COMPARA-GRAN-GRAN
141700     ELSE
141800        MOVE WKS-LT-PRIMEROS-40 TO WKS-LOG-MENSAJE
141900        MOVE 1 TO WKS-FALLO-ARCHIVO
142000     END-IF
142100     IF NOT HAY-FALLO-ARCHIVO
142200        READ GRVENT1 INTO WKS-LINEA-ACTUAL
142300             AT END MOVE 1 TO WKS-FIN-CSV
142400        END-READ
142500     END-IF.
142600 620-LEE-GRAN-GRAN-E. EXIT.
142700
142800 630-PARSEA-GRAN-GRAN SECTION.
142900     MOVE 0 TO WKS-CAMPO-INVALIDO
143000     MOVE WKS-CAMPO (1) TO WKS-INT-TEXTO
143010     PERFORM 740-MIDE-TEXTO-ENTERO
143020     IF WKS-INT-LARGO = 0
143030        OR WKS-INT-TEXTO (1:WKS-INT-LARGO) NOT NUMERIC
143040        MOVE 1 TO WKS-CAMPO-INVALIDO
143050     ELSE
143060        MOVE WKS-INT-TEXTO (1:WKS-INT-LARGO) TO WKS-GRV-ID-GRANJERO
143070     END-IF
143500     MOVE WKS-CAMPO (2) TO WKS-INT-TEXTO
143510     PERFORM 740-MIDE-TEXTO-ENTERO
143520     IF WKS-INT-LARGO = 0
143530        OR WKS-INT-TEXTO (1:WKS-INT-LARGO) NOT NUMERIC
143540        MOVE 1 TO WKS-CAMPO-INVALIDO
143550     ELSE
143560        MOVE WKS-INT-TEXTO (1:WKS-INT-LARGO) TO WKS-GRV-ID-VECINO
143570     END-IF
144000     MOVE WKS-CAMPO (3) TO WKS-INT-TEXTO
144010     PERFORM 740-MIDE-TEXTO-ENTERO
144020     IF WKS-INT-LARGO = 0
144030        OR WKS-INT-TEXTO (1:WKS-INT-LARGO) NOT NUMERIC
144040        MOVE 1 TO WKS-CAMPO-INVALIDO
144050     ELSE
144060        MOVE WKS-INT-TEXTO (1:WKS-INT-LARGO) TO WKS-GRV-PUNTOS-COMPARTIDOS
144070     END-IF.
144500 630-PARSEA-GRAN-GRAN-E. EXIT.
144600
144700 640-COMPARA-GRAN-GRAN SECTION.
144800     MOVE WKS-GRV-ID-GRANJERO TO GRVM-ID-GRANJERO
144900     MOVE WKS-GRV-ID-VECINO   TO GRVM-ID-VECINO
145000     READ GRVMTR1 KEY IS GRVM-LLAVE
145100          INVALID KEY MOVE 0 TO WKS-LLAVE-ENCONTRADA
145200          NOT INVALID KEY MOVE 1 TO WKS-LLAVE-ENCONTRADA
145300     END-READ
145400     IF LLAVE-NO-ENCONTRADA
145500        MOVE WKS-GRV-REGISTRO  TO GRVM-REGISTRO
145600        MOVE WKS-GRV-ID-GRANJERO TO GRVM-ID-GRANJERO
145700        MOVE WKS-GRV-ID-VECINO   TO GRVM-ID-VECINO
145800        WRITE GRVM-REGISTRO
145900        ADD 1 TO WKS-INS-ARCHIVO
146000     ELSE
146100        MOVE 0 TO WKS-HAY-DIFERENCIA
146200        IF WKS-GRV-PUNTOS-COMPARTIDOS
146300                   NOT = GRVM-PUNTOS-COMPARTIDOS
146400           MOVE 1 TO WKS-HAY-DIFERENCIA
146500        END-IF
146600        IF HAY-DIFERENCIA
146700           MOVE WKS-GRV-PUNTOS-COMPARTIDOS
146800                            TO GRVM-PUNTOS-COMPARTIDOS
146900           REWRITE GRVM-REGISTRO
147000           ADD 1 TO WKS-ACT-ARCHIVO
147100        ELSE
147200           STRING 'Granjero-Granjero ID ' DELIMITED BY SIZE
147300                  WKS-GRV-ID-GRANJERO DELIMITED BY SIZE
147400                  '-' DELIMITED BY SIZE
147500                  WKS-GRV-ID-VECINO DELIMITED BY SIZE
147600                  ' ya existe y es identico.'
147700                     DELIMITED BY SIZE
147800                  INTO WKS-LOG-MENSAJE
147900           END-STRING
148000           PERFORM 910-ESCRIBE-DUPLICADO
148100           ADD 1 TO WKS-DUP-ARCHIVO
148200        END-IF
148300     END-IF.
148400 640-COMPARA-GRAN-GRAN-E. EXIT.
148500
148600 650-RESTAURA-GRAN-GRAN SECTION.
148700     PERFORM 651-BORRA-TODO-GRAN-GRAN
148800     OPEN INPUT GRVBAK1
148900     MOVE 0 TO WKS-FIN-RESPALDO
149000     READ GRVBAK1 AT END MOVE 1 TO WKS-FIN-RESPALDO END-READ
149100     PERFORM 652-RECARGA-GRAN-GRAN UNTIL FIN-RESPALDO
149200     CLOSE GRVBAK1.
149300 650-RESTAURA-GRAN-GRAN-E. EXIT.
149400
149500 651-BORRA-TODO-GRAN-GRAN SECTION.
149600     MOVE 0 TO WKS-FIN-RESPALDO
149700     START GRVMTR1 KEY IS NOT LESS THAN GRVM-LLAVE
149800          INVALID KEY MOVE 1 TO WKS-FIN-RESPALDO
149900     END-START
150000     PERFORM 6511-BORRA-UN-GRAN-GRAN UNTIL FIN-RESPALDO.
150100 651-BORRA-TODO-GRAN-GRAN-E. EXIT.
150200
150300 6511-BORRA-UN-GRAN-GRAN SECTION.
150400     READ GRVMTR1 NEXT RECORD
150500          AT END MOVE 1 TO WKS-FIN-RESPALDO
150600          NOT AT END DELETE GRVMTR1 RECORD
150700     END-READ.
150800 6511-BORRA-UN-GRAN-GRAN-E. EXIT.
150900
151000 652-RECARGA-GRAN-GRAN SECTION.
151100     WRITE GRVM-REGISTRO FROM GRVB-REGISTRO
151200     READ GRVBAK1 AT END MOVE 1 TO WKS-FIN-RESPALDO END-READ.
151300 652-RECARGA-GRAN-GRAN-E. EXIT.
151400
151500******************************************************************
151600*     C O N V E R S I O N   D E C I M A L   ( D O S   P O S I C I *
151700*     O N E S   D E   L A   F R A C C I O N ,   S I N   R E D O N *
151800*     D E O ,   S E G U N   S E   L E Y O   D E L   C S V )       *
151900******************************************************************
152000 700-CONVIERTE-DECIMAL SECTION.
152100     MOVE 0 TO WKS-CAMPO-INVALIDO
152200     MOVE ZERO TO WKS-DEC-VALOR WKS-DEC-SIN-SIGNO
152300     MOVE '+' TO WKS-DEC-SIGNO
152400     MOVE SPACES TO WKS-DEC-FRACCION WKS-DEC-COMBINADO
152500     IF WKS-DEC-TEXTO = SPACES
152600        MOVE 1 TO WKS-CAMPO-INVALIDO
152700     ELSE
152800        PERFORM 710-MIDE-TEXTO-DECIMAL
152900        MOVE 1 TO WKS-DEC-INICIO
153000        IF WKS-DEC-TEXTO (1:1) = '-'
153100           MOVE '-' TO WKS-DEC-SIGNO
153200           MOVE 2   TO WKS-DEC-INICIO
153300        ELSE
153400           IF WKS-DEC-TEXTO (1:1) = '+'
153500              MOVE 2 TO WKS-DEC-INICIO
153600           END-IF
153700        END-IF
153800        PERFORM 720-UBICA-PUNTO-DECIMAL
153900        PERFORM 730-ARMA-COMBINADO-DECIMAL
154000        IF CAMPO-VALIDO
154100           MOVE WKS-DEC-COMBINADO TO WKS-DEC-SIN-SIGNO
154200           IF WKS-DEC-SIGNO = '-'
154300              COMPUTE WKS-DEC-VALOR = ZERO - WKS-DEC-SIN-SIGNO
154400           ELSE
154500              MOVE WKS-DEC-SIN-SIGNO TO WKS-DEC-VALOR
154600           END-IF
154700        END-IF
154800     END-IF.
154900 700-CONVIERTE-DECIMAL-E. EXIT.
155000
155100 710-MIDE-TEXTO-DECIMAL SECTION.
155200     MOVE 20 TO WKS-DEC-LARGO
155300     PERFORM 711-RETROCEDE-BLANCO
155400             UNTIL WKS-DEC-LARGO = 0
155500             OR WKS-DEC-TEXTO (WKS-DEC-LARGO:1) NOT = SPACE.
155600 710-MIDE-TEXTO-DECIMAL-E. EXIT.
155700
155800 711-RETROCEDE-BLANCO SECTION.
155900     SUBTRACT 1 FROM WKS-DEC-LARGO.
156000 711-RETROCEDE-BLANCO-E. EXIT.
156100
156200 720-UBICA-PUNTO-DECIMAL SECTION.
156300     MOVE 0 TO WKS-DEC-PUNTO
156400     MOVE WKS-DEC-INICIO TO WKS-DEC-I
156500     PERFORM 721-BUSCA-PUNTO
156600             UNTIL WKS-DEC-I > WKS-DEC-LARGO
156700             OR WKS-DEC-PUNTO NOT = 0.
156800 720-UBICA-PUNTO-DECIMAL-E. EXIT.
156900
157000 721-BUSCA-PUNTO SECTION.
157100     IF WKS-DEC-TEXTO (WKS-DEC-I:1) = '.'
157200        MOVE WKS-DEC-I TO WKS-DEC-PUNTO
157300     ELSE
157400        ADD 1 TO WKS-DEC-I
157500     END-IF.
157600 721-BUSCA-PUNTO-E. EXIT.
157700
157800 730-ARMA-COMBINADO-DECIMAL SECTION.
157900     IF WKS-DEC-PUNTO = 0
158000        IF WKS-DEC-TEXTO (WKS-DEC-INICIO:
158100           WKS-DEC-LARGO - WKS-DEC-INICIO + 1) NOT NUMERIC
158200           MOVE 1 TO WKS-CAMPO-INVALIDO
158300        ELSE
158400           MOVE '00' TO WKS-DEC-FRACCION
158500           STRING WKS-DEC-TEXTO (WKS-DEC-INICIO:
158600                  WKS-DEC-LARGO - WKS-DEC-INICIO + 1)
158700                     DELIMITED BY SIZE
158800                  WKS-DEC-FRACCION DELIMITED BY SIZE
158900                  INTO WKS-DEC-COMBINADO
159000           END-STRING
159100        END-IF
159200     ELSE
159300        IF WKS-DEC-PUNTO = WKS-DEC-INICIO
159400           MOVE 1 TO WKS-CAMPO-INVALIDO
159500        ELSE
159600           IF WKS-DEC-TEXTO (WKS-DEC-INICIO:
159700              WKS-DEC-PUNTO - WKS-DEC-INICIO) NOT NUMERIC
159800              MOVE 1 TO WKS-CAMPO-INVALIDO
159900           ELSE
160000              IF WKS-DEC-PUNTO = WKS-DEC-LARGO
160100                 MOVE '00' TO WKS-DEC-FRACCION
160200              ELSE
160300                 IF WKS-DEC-LARGO - WKS-DEC-PUNTO = 1
160400                    STRING WKS-DEC-TEXTO (WKS-DEC-PUNTO + 1:1)
160500                              DELIMITED BY SIZE
160600                           '0' DELIMITED BY SIZE
160700                           INTO WKS-DEC-FRACCION
160800                    END-STRING
160900                 ELSE
161000                    MOVE WKS-DEC-TEXTO (WKS-DEC-PUNTO + 1:2)
161100                            TO WKS-DEC-FRACCION
161200                 END-IF
161300              END-IF
161400              IF WKS-DEC-FRACCION NOT NUMERIC
161500                 MOVE 1 TO WKS-CAMPO-INVALIDO
161600              ELSE
161700                 STRING WKS-DEC-TEXTO (WKS-DEC-INICIO:
161800                        WKS-DEC-PUNTO - WKS-DEC-INICIO)
161900                           DELIMITED BY SIZE
162000                        WKS-DEC-FRACCION DELIMITED BY SIZE
162100                        INTO WKS-DEC-COMBINADO
162200                 END-STRING
162300              END-IF
162400           END-IF
162500        END-IF
162600     END-IF.
162700 730-ARMA-COMBINADO-DECIMAL-E. EXIT.
162800
162810******************************************************************
162820*  M I D E   E L   L A R G O   R E A L   D E   U N   E N T E R O  *
162830******************************************************************
162840 740-MIDE-TEXTO-ENTERO SECTION.
162850     MOVE 20 TO WKS-INT-LARGO
162860     PERFORM 741-RETROCEDE-BLANCO-ENTERO
162870             UNTIL WKS-INT-LARGO = 0
162880             OR WKS-INT-TEXTO (WKS-INT-LARGO:1) NOT = SPACE.
162890 740-MIDE-TEXTO-ENTERO-E. EXIT.
162900
162910 741-RETROCEDE-BLANCO-ENTERO SECTION.
162920     SUBTRACT 1 FROM WKS-INT-LARGO.
162930 741-RETROCEDE-BLANCO-ENTERO-E. EXIT.
162940
163000******************************************************************
163010*  P A R T E   L A   L I N E A   C S V   E N   C A M P O S        *
163100******************************************************************
163200 800-PARTE-LINEA-CSV SECTION.
163300     MOVE SPACES TO WKS-CAMPO (1) WKS-CAMPO (2) WKS-CAMPO (3)
163400                    WKS-CAMPO (4) WKS-CAMPO (5) WKS-CAMPO (6)
163500                    WKS-CAMPO (7) WKS-CAMPO (8)
163600     UNSTRING WKS-LINEA-ACTUAL DELIMITED BY ','
163700              INTO WKS-CAMPO (1) WKS-CAMPO (2) WKS-CAMPO (3)
163800                   WKS-CAMPO (4) WKS-CAMPO (5) WKS-CAMPO (6)
163900                   WKS-CAMPO (7) WKS-CAMPO (8)
164000              TALLYING IN WKS-CAMPO-CNT
164100     END-UNSTRING
164200     PERFORM 810-RECORTA-CAMPO-1
164300     PERFORM 820-RECORTA-CAMPO-2
164400     PERFORM 830-RECORTA-CAMPO-3
164500     PERFORM 840-RECORTA-CAMPO-4
164600     PERFORM 850-RECORTA-CAMPO-5
164700     PERFORM 860-RECORTA-CAMPO-6.
164800 800-PARTE-LINEA-CSV-E. EXIT.
164900
165000*--> LOS CAMPOS 1 A 6 SE RECORTAN DE BLANCOS SOBRANTES, TANTO A
165010*    LA IZQUIERDA (EL CAMPO PUEDE VENIR CENTRADO EN EL CSV DE
165020*    ORIGEN) COMO A LA DERECHA (EL PROPIO UNSTRING PADDEA EL
165030*    RESTO DEL CAMPO CON BLANCOS); DE OTRA FORMA UN VALOR COMO
165040*    'GOTEO ' NUNCA COMPARARIA IGUAL CONTRA EL MAESTRO (SOLIC-9102)
165100 810-RECORTA-CAMPO-1 SECTION.
165200     IF WKS-CAMPO (1) (1:1) = SPACE
165210        PERFORM 801-DESPLAZA-CAMPO-1
165220                UNTIL WKS-CAMPO (1) = SPACES
165230                OR WKS-CAMPO (1) (1:1) NOT = SPACE
165240     END-IF
165250     MOVE 60 TO WKS-CAMPO-LARGO
165260     PERFORM 807-RETROCEDE-BLANCO-CAMPO
165270             UNTIL WKS-CAMPO-LARGO = 0
165280             OR WKS-CAMPO (1) (WKS-CAMPO-LARGO:1) NOT = SPACE
165290     IF WKS-CAMPO-LARGO < 60
165300        MOVE SPACES TO WKS-CAMPO (1)
165310                           (WKS-CAMPO-LARGO + 1:
165320                            60 - WKS-CAMPO-LARGO)
165330     END-IF.
165800 810-RECORTA-CAMPO-1-E. EXIT.
165900
166000 801-DESPLAZA-CAMPO-1 SECTION.
166100     MOVE WKS-CAMPO (1) (2:59) TO WKS-CAMPO (1).
166200 801-DESPLAZA-CAMPO-1-E. EXIT.
166210
166220 807-RETROCEDE-BLANCO-CAMPO SECTION.
166230     SUBTRACT 1 FROM WKS-CAMPO-LARGO.
166240 807-RETROCEDE-BLANCO-CAMPO-E. EXIT.
166300
166400 820-RECORTA-CAMPO-2 SECTION.
166500     IF WKS-CAMPO (2) (1:1) = SPACE
166510        PERFORM 802-DESPLAZA-CAMPO-2
166520                UNTIL WKS-CAMPO (2) = SPACES
166530                OR WKS-CAMPO (2) (1:1) NOT = SPACE
166540     END-IF
166550     MOVE 60 TO WKS-CAMPO-LARGO
166560     PERFORM 807-RETROCEDE-BLANCO-CAMPO
166570             UNTIL WKS-CAMPO-LARGO = 0
166580             OR WKS-CAMPO (2) (WKS-CAMPO-LARGO:1) NOT = SPACE
166590     IF WKS-CAMPO-LARGO < 60
166600        MOVE SPACES TO WKS-CAMPO (2)
166610                           (WKS-CAMPO-LARGO + 1:
166620                            60 - WKS-CAMPO-LARGO)
166630     END-IF.
167000 820-RECORTA-CAMPO-2-E. EXIT.
167100
167200 802-DESPLAZA-CAMPO-2 SECTION.
167300     MOVE WKS-CAMPO (2) (2:59) TO WKS-CAMPO (2).
167400 802-DESPLAZA-CAMPO-2-E. EXIT.
167500
167600 830-RECORTA-CAMPO-3 SECTION.
167700     IF WKS-CAMPO (3) (1:1) = SPACE
167710        PERFORM 803-DESPLAZA-CAMPO-3
167720                UNTIL WKS-CAMPO (3) = SPACES
167730                OR WKS-CAMPO (3) (1:1) NOT = SPACE
167740     END-IF
167750     MOVE 60 TO WKS-CAMPO-LARGO
167760     PERFORM 807-RETROCEDE-BLANCO-CAMPO
167770             UNTIL WKS-CAMPO-LARGO = 0
167780             OR WKS-CAMPO (3) (WKS-CAMPO-LARGO:1) NOT = SPACE
167790     IF WKS-CAMPO-LARGO < 60
167800        MOVE SPACES TO WKS-CAMPO (3)
167810                           (WKS-CAMPO-LARGO + 1:
167820                            60 - WKS-CAMPO-LARGO)
167830     END-IF.
168200 830-RECORTA-CAMPO-3-E. EXIT.
168300
168400 803-DESPLAZA-CAMPO-3 SECTION.
168500     MOVE WKS-CAMPO (3) (2:59) TO WKS-CAMPO (3).
168600 803-DESPLAZA-CAMPO-3-E. EXIT.
168700
168800 840-RECORTA-CAMPO-4 SECTION.
168900     IF WKS-CAMPO (4) (1:1) = SPACE
168910        PERFORM 804-DESPLAZA-CAMPO-4
168920                UNTIL WKS-CAMPO (4) = SPACES
168930                OR WKS-CAMPO (4) (1:1) NOT = SPACE
168940     END-IF
168950     MOVE 60 TO WKS-CAMPO-LARGO
168960     PERFORM 807-RETROCEDE-BLANCO-CAMPO
168970             UNTIL WKS-CAMPO-LARGO = 0
168980             OR WKS-CAMPO (4) (WKS-CAMPO-LARGO:1) NOT = SPACE
168990     IF WKS-CAMPO-LARGO < 60
169000        MOVE SPACES TO WKS-CAMPO (4)
169010                           (WKS-CAMPO-LARGO + 1:
169020                            60 - WKS-CAMPO-LARGO)
169030     END-IF.
169400 840-RECORTA-CAMPO-4-E. EXIT.
169500
169600 804-DESPLAZA-CAMPO-4 SECTION.
169700     MOVE WKS-CAMPO (4) (2:59) TO WKS-CAMPO (4).
169800 804-DESPLAZA-CAMPO-4-E. EXIT.
169900
170000 850-RECORTA-CAMPO-5 SECTION.
170100     IF WKS-CAMPO (5) (1:1) = SPACE
170110        PERFORM 805-DESPLAZA-CAMPO-5
170120                UNTIL WKS-CAMPO (5) = SPACES
170130                OR WKS-CAMPO (5) (1:1) NOT = SPACE
170140     END-IF
170150     MOVE 60 TO WKS-CAMPO-LARGO
170160     PERFORM 807-RETROCEDE-BLANCO-CAMPO
170170             UNTIL WKS-CAMPO-LARGO = 0
170180             OR WKS-CAMPO (5) (WKS-CAMPO-LARGO:1) NOT = SPACE
170190     IF WKS-CAMPO-LARGO < 60
170200        MOVE SPACES TO WKS-CAMPO (5)
170210                           (WKS-CAMPO-LARGO + 1:
170220                            60 - WKS-CAMPO-LARGO)
170230     END-IF.
170600 850-RECORTA-CAMPO-5-E. EXIT.
170700
170800 805-DESPLAZA-CAMPO-5 SECTION.
170900     MOVE WKS-CAMPO (5) (2:59) TO WKS-CAMPO (5).
171000 805-DESPLAZA-CAMPO-5-E. EXIT.
171100
171200 860-RECORTA-CAMPO-6 SECTION.
171300     IF WKS-CAMPO (6) (1:1) = SPACE
171310        PERFORM 806-DESPLAZA-CAMPO-6
171320                UNTIL WKS-CAMPO (6) = SPACES
171330                OR WKS-CAMPO (6) (1:1) NOT = SPACE
171340     END-IF
171350     MOVE 60 TO WKS-CAMPO-LARGO
171360     PERFORM 807-RETROCEDE-BLANCO-CAMPO
171370             UNTIL WKS-CAMPO-LARGO = 0
171380             OR WKS-CAMPO (6) (WKS-CAMPO-LARGO:1) NOT = SPACE
171390     IF WKS-CAMPO-LARGO < 60
171400        MOVE SPACES TO WKS-CAMPO (6)
171410                           (WKS-CAMPO-LARGO + 1:
171420                            60 - WKS-CAMPO-LARGO)
171430     END-IF.
171800 860-RECORTA-CAMPO-6-E. EXIT.
171900
172000 806-DESPLAZA-CAMPO-6 SECTION.
172100     MOVE WKS-CAMPO (6) (2:59) TO WKS-CAMPO (6).
172200 806-DESPLAZA-CAMPO-6-E. EXIT.
172300
172400******************************************************************
172500*           B I T A C O R A   D E   E R R O R   Y   D U P L I C  *
172600******************************************************************
172700 900-ESCRIBE-ERROR SECTION.
172800     MOVE 'E' TO WKS-LOG-ACCION
172900     MOVE WKS-LOG-MENSAJE TO WKS-LOG-MENSAJE-CALL
173000     CALL 'GRJLOGA1' USING WKS-LOG-PARAMETROS.
173100 900-ESCRIBE-ERROR-E. EXIT.
173200
173300 910-ESCRIBE-DUPLICADO SECTION.
173400     MOVE 'D' TO WKS-LOG-ACCION
173500     MOVE WKS-LOG-MENSAJE TO WKS-LOG-MENSAJE-CALL
173600     CALL 'GRJLOGA1' USING WKS-LOG-PARAMETROS.
173700 910-ESCRIBE-DUPLICADO-E. EXIT.
