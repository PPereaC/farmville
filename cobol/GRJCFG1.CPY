000100******************************************************************
000200* COPY        : GRJCFG1                                          *
000300* APLICACION  : FARMVILLE - CARGA NOCTURNA DE ARCHIVOS CSV       *
000400* DESCRIPCION : TARJETA DE CONTROL RECIBIDA POR SYSIN Y AREA DE  *
000500*             : COMUNICACION ENTRE EL CONTROL DE CORRIDA         *
000600*             : (GRJMAIN1) Y EL CARGADOR (GRJCARG1). SUSTITUYE A *
000700*             : LA CONFIGURACION QUE ANTES SE RECIBIA POR OTRO   *
000800*             : MEDIO; LOS ARCHIVOS SE ASIGNAN FIJOS POR JCL, LA *
000900*             : TARJETA SOLO CONFIRMA QUE HAY UNA CONFIGURACION  *
001000*             : DE CORRIDA VALIDA.                                *
001100******************************************************************
001200*----------------------------------------------------------------*
001300* HISTORIAL DE CAMBIOS                                           *
001400*----------------------------------------------------------------*
001500* 1996-02-06  PEDR  SOLIC-5020  CREACION DEL LAYOUT ORIGINAL.    *
001600* 2001-07-30  RJTX  SOLIC-6440  SE AGREGAN CONTADORES DE CORRIDA *
001700*             :               PARA REPORTARLOS DESDE EL CONTROL.*
001800******************************************************************
001900 01  ==PREFIJO==-AREA.
002000*--> TARJETA DE CONTROL LEIDA DE SYSIN EN GRJMAIN1
002100     05  ==PREFIJO==-TARJETA-CONTROL.
002200         10  ==PREFIJO==-CLAVE-EJECUCION    PIC X(08).
002300         10  ==PREFIJO==-FECHA-PROCESO      PIC 9(08).
002400*--> 0 = CORRIDA COMPLETA; NO CERO = FICHERO QUE DETUVO LA CORRIDA
002500     05  ==PREFIJO==-RETORNO                PIC S9(04) COMP.
002600*--> CONTADORES ACUMULADOS DE TODA LA CORRIDA (PARA EL REPORTE
002700*    FINAL EN GRJMAIN1)
002800     05  ==PREFIJO==-TOTALES.
002900         10  ==PREFIJO==-TOT-INSERTADOS      PIC 9(07) COMP.
003000         10  ==PREFIJO==-TOT-ACTUALIZADOS    PIC 9(07) COMP.
003100         10  ==PREFIJO==-TOT-DUPLICADOS      PIC 9(07) COMP.
003200     05  FILLER                              PIC X(10).
