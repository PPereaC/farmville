000100******************************************************************
000200* COPY        : GRJLOG1                                          *
000300* APLICACION  : FARMVILLE - CARGA NOCTURNA DE ARCHIVOS CSV       *
000400* DESCRIPCION : LINEA DE TEXTO ESCRITA AL ARCHIVO DE ERRORES     *
000500*             : (ERROR-LOG) O AL ARCHIVO DE DUPLICADOS           *
000600*             : (DUPLICADOS-LOG). LOS DOS ARCHIVOS COMPARTEN     *
000700*             : ESTE MISMO LAYOUT; SOLO CAMBIA LA ETIQUETA.      *
000800******************************************************************
000900*----------------------------------------------------------------*
001000* HISTORIAL DE CAMBIOS                                           *
001100*----------------------------------------------------------------*
001200* 1996-02-06  PEDR  SOLIC-5020  CREACION DEL LAYOUT ORIGINAL.    *
001300******************************************************************
001400 01  ==PREFIJO==-LINEA.
001500*--> FORMATO DD-MM-AAAA HH:MM:SS, SIEMPRE FIJO A 19 POSICIONES
001600     05  ==PREFIJO==-TIMESTAMP          PIC X(19).
001700     05  FILLER                         PIC X(01)   VALUE SPACE.
001800*--> 'ERROR:' O 'DUPLICADO:'
001900     05  ==PREFIJO==-TAG                PIC X(10).
002000     05  ==PREFIJO==-MENSAJE            PIC X(120).
