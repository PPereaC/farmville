000100******************************************************************
000200* COPY        : GRVMTR1                                          *
000300* APLICACION  : FARMVILLE - CARGA NOCTURNA DE ARCHIVOS CSV       *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE RELACIONES ENTRE GRANJEROS *
000500*             : VECINOS (GRANJERO-GRANJERO-MST). REPLACING       *
000600*             : GENERA TANTO EL REGISTRO DEL INDEXADO COMO EL    *
000700*             : AREA DE TRABAJO DEL CSV DE ENTRADA (GRJCARG1,    *
000800*             : CARGA-GRANJERO-GRANJERO).                        *
000900* LLAVE       : LLAVE COMPUESTA ==PREFIJO==-ID-GRANJERO +         *
001000*             : ==PREFIJO==-ID-VECINO (AMBOS OBLIGATORIOS).       *
001100******************************************************************
001200*----------------------------------------------------------------*
001300* HISTORIAL DE CAMBIOS                                           *
001400*----------------------------------------------------------------*
001500* 1995-08-29  PEDR  SOLIC-4960  CREACION DEL LAYOUT ORIGINAL.    *
001600* 2011-03-09  DCHZ  SOLIC-9015  SE AGREGA BITACORA DE USUARIO Y  *
001700*             :               FECHA/HORA DEL ULTIMO CAMBIO, Y SE *
001800*             :               AMPLIA EL ESPACIO DE CRECIMIENTO.  *
001900******************************************************************
002000 01  ==PREFIJO==-REGISTRO.
002100     05  ==PREFIJO==-LLAVE.
002200         10  ==PREFIJO==-ID-GRANJERO    PIC 9(06).
002300         10  ==PREFIJO==-ID-VECINO      PIC 9(06).
002400     05  ==PREFIJO==-PUNTOS-COMPARTIDOS PIC 9(07).
002500*--> BITACORA DEL ULTIMO MANTENIMIENTO AL REGISTRO (SOLIC-9015)
002600     05  ==PREFIJO==-AUDITORIA.
002700         10  ==PREFIJO==-USUARIO-ULT-CAMB   PIC X(08).
002800         10  ==PREFIJO==-FECHA-ULT-CAMB     PIC 9(08).
002900         10  ==PREFIJO==-HORA-ULT-CAMB      PIC 9(06).
003000*--> ESPACIO RESERVADO PARA FUTURAS AMPLIACIONES DEL LAYOUT
003100     05  FILLER                         PIC X(10).
003200     05  FILLER                         PIC X(21).
